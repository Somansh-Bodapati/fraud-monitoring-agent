000100******************************************************************
000200* FRDVRES - TRANSACTION RESULT RECORD FOR THE FRAUD MONITORING
000300*           BATCH.  ONE OCCURRENCE WRITTEN TO FRDTXN-OUT PER
000400*           INPUT TRANSACTION, REFLECTING THE FINAL STATE AFTER
000500*           CLASSIFY / ANOMALY / DECIDE / NOTIFY HAVE ALL RUN.
000600******************************************************************
000700* HISTORY OF MODIFICATION:
000800******************************************************************
000900* FRM001 - PDIAZR  - 18/03/1991 - FRAUD MONITORING BATCH PROJECT
001000*                     - INITIAL VERSION.
001100*------------------------------------------------------------------
001200* FRM011 - TMOKEN   - 09/09/2001 - E-REQUEST 50990
001300*                     - SPLIT RR-RSKFCTR INTO RR-RSKFC1/RR-RSKFC2
001400*                       TO MATCH THE TWO-SLOT RISK FACTOR LIST
001500*                       PRODUCED BY FRDVDEC (WAS ONE 60-BYTE
001600*                       FIELD, DASHBOARD COULD NOT TELL THE TWO
001700*                       FACTORS APART).
001800******************************************************************
001900 01  FRD-RES-RECORD.
002000     05  RR-EXTID                PIC X(20).
002100*                                ECHO OF TR-EXTID
002200     05  RR-USRID                PIC 9(09).
002300*                                ECHO OF TR-USRID
002400     05  RR-AMT                  PIC S9(09)V99 COMP-3.
002500*                                ECHO OF TR-AMT
002600     05  RR-CATGRY               PIC X(20).
002700*                                FINAL (ASSIGNED) CATEGORY
002800     05  RR-CLSCNF               PIC 9V999 COMP-3.
002900*                                CLASSIFICATION CONFIDENCE -
003000*                                FIXED 0.850 WHEN RULE-BASED
003100*                                CLASSIFIER ASSIGNS A CATEGORY,
003200*                                0.000 WHEN NOT RECLASSIFIED
003300     05  RR-ANMFLG               PIC X(01).
003400*                                ANOMALY FLAG
003500         88  RR-IS-ANOMALY               VALUE "Y".
003600         88  RR-NOT-ANOMALY               VALUE "N".
003700     05  RR-ANMSCR                PIC S9(03)V99 COMP-3.
003800*                                Z-SCORE, ZERO WHEN NOT COMPUTED
003900     05  RR-ANMRSN                PIC X(80).
004000*                                ANOMALY REASON TEXT, BLANK IF
004100*                                NONE
004200     05  RR-RSKSCR                PIC S9V99 COMP-3.
004300*                                COMBINED RISK SCORE, 0.00-1.00
004400*                                NOMINAL
004500     05  RR-RSKFC1                PIC X(30).
004600*                                FIRST RISK FACTOR TEXT
004700     05  RR-RSKFC2                PIC X(30).
004800*                                SECOND RISK FACTOR TEXT
004900     05  RR-STATUS                PIC X(10).
005000         88  RR-STAT-PENDING              VALUE "PENDING".
005100         88  RR-STAT-FLAGGED              VALUE "FLAGGED".
005200     05  RR-ALTRSD                PIC X(01).
005300*                                "Y" WHEN AN ALERT RECORD WAS
005400*                                WRITTEN FOR THIS TRANSACTION
005500         88  RR-ALERT-WAS-RAISED          VALUE "Y".
005600     05  FILLER                  PIC X(05).
