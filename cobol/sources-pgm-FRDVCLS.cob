000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     FRDVCLS.
000500 AUTHOR.         PDIAZR.
000600 INSTALLATION.   CARD SERVICES DIVISION.
000700 DATE-WRITTEN.   18 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - PRODUCTION LIBRARY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO ASSIGN A SPEND
001200*               CATEGORY TO A TRANSACTION FROM MERCHANT NAME AND
001300*               DESCRIPTION KEYWORDS WHEN NO EXTERNAL SCORING
001400*               SERVICE KEY IS ON FILE FOR THE RUN.  THIS IS THE
001500*               "CLASSIFY" STEP OF THE FRAUD MONITORING BATCH
001600*               PIPELINE, CALLED BY FRDBAT01 ONLY WHEN THE
001700*               TRANSACTION ARRIVED WITHOUT A CATEGORY ALREADY
001800*               ASSIGNED UPSTREAM.
001900*===========================================================
002000* HISTORY OF MODIFICATION:
002100*===========================================================
002200* FRM001 - PDIAZR  - 18/03/1991 - FRAUD MONITORING BATCH
002300*                     PROJECT - INITIAL VERSION.  RULES ARE
002400*                     MEALS / TRANSPORTATION / TRAVEL / OTHER
002500*                     IN THAT FIXED ORDER, FIRST MATCH WINS.
002600*-----------------------------------------------------------*
002700* FRM006 - DLIMTL   - 02/11/1992 - ADDED "DINER" MIS-SPELLING
002800*                     OF DINNER REPORTED BY CARD OPS - REVERTED
002900*                     NEXT RELEASE, SEE FRM007 BELOW.
003000*-----------------------------------------------------------*
003100* FRM007 - PDIAZR  - 19/01/1993 - BACKED OUT FRM006, THE
003200*                     MIS-SPELLING MATCH WAS PICKING UP
003300*                     UNRELATED "DINER'S CLUB" MERCHANT NAMES.
003400*-----------------------------------------------------------*
003500* FRM014 - TMOKEN   - 11/07/1996 - MERCHANT AND DESCRIPTION ARE
003600*                     NOW UPPER-CASED BEFORE THE KEYWORD SCAN -
003700*                     PRIOR RELEASE MISSED MIXED-CASE MERCHANT
003800*                     NAMES COMING FROM THE POS FRONT END.
003900*-----------------------------------------------------------*
004000* Y2K001 - PDIAZR  - 14/09/1998 - YEAR 2000 READINESS REVIEW -
004100*                     NO 2-DIGIT YEAR FIELDS IN THIS PROGRAM,
004200*                     NO CHANGES REQUIRED.  SIGNED OFF Y2K TEAM.
004300*-----------------------------------------------------------*
004400* FRM031 - DLIMTL   - 06/03/2003 - E-REQUEST 12007 - ADDED
004500*                     "TRANSPORT" AS A DESCRIPTION KEYWORD FOR
004600*                     THE TRANSPORTATION RULE ALONGSIDE "TAXI".
004700*-----------------------------------------------------------*
004800* G2BL07 - ACNRJR   - 08/05/2019 - CASH MANAGEMENT ROAD MAP -
004900*                     ALIGNED MOCK-CONFIDENCE CONSTANT (.850)
005000*                     WITH THE SCORING SERVICE REPLACEMENT SPEC.
005100*===========================================================
005200 EJECT
005300**********************
005400 ENVIRONMENT DIVISION.
005500**********************
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.  IBM-AS400.
005800 OBJECT-COMPUTER.  IBM-AS400.
005900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006000                    UPSI-0 IS UPSI-SWITCH-0.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400
006500***************
006600 DATA DIVISION.
006700***************
006800 FILE SECTION.
006900
007000*************************
007100 WORKING-STORAGE SECTION.
007200*************************
007300 01  FILLER                          PIC X(24)        VALUE
007400     "** PROGRAM FRDVCLS   **".
007500
007600* ------------------ PROGRAM WORKING STORAGE -------------------*
007700 01  WK-C-COMMON.
007800     COPY FRDCMWS.
007900
008000 01  WK-C-CLS-WORK-AREA.
008100     05  WK-C-CLS-MERCH-UC           PIC X(40).
008200     05  WK-C-CLS-DESC-UC            PIC X(60).
008300     05  WK-N-CLS-TALLY              PIC 9(04) COMP.
008400     05  WK-C-CLS-RULE-SW            PIC X(01).
008500         88  WK-C-CLS-RULE-MATCHED         VALUE "Y".
008600         88  WK-C-CLS-RULE-NOT-MATCHED     VALUE "N".
008700     05  WK-C-CLS-MOCK-CONFIDENCE     PIC 9V999 COMP-3
008800                                       VALUE .850.
008900* G2BL07 - ALTERNATE CHARACTER VIEW OF THE MOCK CONFIDENCE
009000*          CONSTANT, KEPT FOR THE SAME ABEND-DUMP-TRACE REASON
009100*          NOTED IN FRDVDEC.
009200     05  WK-C-CLS-MOCK-CONF-X REDEFINES
009300             WK-C-CLS-MOCK-CONFIDENCE  PIC X(02).
009400     05  FILLER                       PIC X(08).
009500
009600*****************
009700 LINKAGE SECTION.
009800*****************
009900 COPY VCLS.
010000 EJECT
010100********************************************
010200 PROCEDURE DIVISION USING WK-C-VCLS-RECORD.
010300********************************************
010400 MAIN-MODULE.
010500     PERFORM C000-CLASSIFY-TRANSACTION
010600        THRU C099-CLASSIFY-TRANSACTION-EX.
010700     GOBACK.
010800
010900*---------------------------------------------------------------*
011000 C000-CLASSIFY-TRANSACTION.
011100*---------------------------------------------------------------*
011200     PERFORM C100-UPPERCASE-FIELDS
011300        THRU C100-UPPERCASE-FIELDS-EX.
011400     PERFORM C200-APPLY-CLASSIFICATION-RULES
011500        THRU C299-APPLY-CLASSIFICATION-RULES-EX.
011600
011700 C099-CLASSIFY-TRANSACTION-EX.
011800     EXIT.
011900
012000*---------------------------------------------------------------*
012100* FRM014 - COPY MERCHANT/DESCRIPTION AND FOLD TO UPPER CASE SO  *
012200*          THE KEYWORD SCAN IS CASE-INSENSITIVE                 *
012300*---------------------------------------------------------------*
012400 C100-UPPERCASE-FIELDS.
012500     MOVE WK-C-VCLS-MERCH        TO WK-C-CLS-MERCH-UC.
012600     MOVE WK-C-VCLS-DESC         TO WK-C-CLS-DESC-UC.
012700     INSPECT WK-C-CLS-MERCH-UC CONVERTING
012800         "abcdefghijklmnopqrstuvwxyz"
012900      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
013000     INSPECT WK-C-CLS-DESC-UC CONVERTING
013100         "abcdefghijklmnopqrstuvwxyz"
013200      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
013300 C100-UPPERCASE-FIELDS-EX.
013400     EXIT.
013500
013600*---------------------------------------------------------------*
013700* FRM001 - FIXED-ORDER RULES, FIRST MATCH WINS, ELSE "OTHER".   *
013800*          CONFIDENCE IS ALWAYS THE MOCK .850 CONSTANT WHEN     *
013900*          THIS ROUTINE RUNS - THE CALLER ONLY INVOKES IT WHEN  *
014000*          A CATEGORY WAS NOT ALREADY SET ON THE INPUT RECORD.  *
014100*---------------------------------------------------------------*
014200 C200-APPLY-CLASSIFICATION-RULES.
014300     MOVE "OTHER"                    TO WK-C-VCLS-CATGRY.
014400
014500     PERFORM C210-TEST-MEALS
014600        THRU C210-TEST-MEALS-EX.
014700     IF WK-C-CLS-RULE-MATCHED
014800        MOVE "MEALS"                 TO WK-C-VCLS-CATGRY
014900        GO TO C290-SET-CONFIDENCE.
015000
015100     PERFORM C220-TEST-TRANSPORTATION
015200        THRU C220-TEST-TRANSPORTATION-EX.
015300     IF WK-C-CLS-RULE-MATCHED
015400        MOVE "TRANSPORTATION"        TO WK-C-VCLS-CATGRY
015500        GO TO C290-SET-CONFIDENCE.
015600
015700     PERFORM C230-TEST-TRAVEL
015800        THRU C230-TEST-TRAVEL-EX.
015900     IF WK-C-CLS-RULE-MATCHED
016000        MOVE "TRAVEL"                TO WK-C-VCLS-CATGRY
016100        GO TO C290-SET-CONFIDENCE.
016200
016300     MOVE "OTHER"                    TO WK-C-VCLS-CATGRY.
016400
016500 C290-SET-CONFIDENCE.
016600     MOVE WK-C-CLS-MOCK-CONFIDENCE   TO WK-C-VCLS-CLSCNF.
016700
016800 C299-APPLY-CLASSIFICATION-RULES-EX.
016900     EXIT.
017000
017100*---------------------------------------------------------------*
017200* RULE 1 - MERCHANT CONTAINS STARBUCKS/RESTAURANT, OR           *
017300*          DESCRIPTION CONTAINS LUNCH/DINNER -> MEALS           *
017400*---------------------------------------------------------------*
017500 C210-TEST-MEALS.
017600     SET WK-C-CLS-RULE-NOT-MATCHED TO TRUE.
017700
017800     MOVE ZERO TO WK-N-CLS-TALLY.
017900     INSPECT WK-C-CLS-MERCH-UC TALLYING WK-N-CLS-TALLY
018000         FOR ALL "STARBUCKS".
018100     IF WK-N-CLS-TALLY > 0
018200        SET WK-C-CLS-RULE-MATCHED TO TRUE
018300        GO TO C210-TEST-MEALS-EX.
018400
018500     MOVE ZERO TO WK-N-CLS-TALLY.
018600     INSPECT WK-C-CLS-MERCH-UC TALLYING WK-N-CLS-TALLY
018700         FOR ALL "RESTAURANT".
018800     IF WK-N-CLS-TALLY > 0
018900        SET WK-C-CLS-RULE-MATCHED TO TRUE
019000        GO TO C210-TEST-MEALS-EX.
019100
019200     MOVE ZERO TO WK-N-CLS-TALLY.
019300     INSPECT WK-C-CLS-DESC-UC TALLYING WK-N-CLS-TALLY
019400         FOR ALL "LUNCH".
019500     IF WK-N-CLS-TALLY > 0
019600        SET WK-C-CLS-RULE-MATCHED TO TRUE
019700        GO TO C210-TEST-MEALS-EX.
019800
019900     MOVE ZERO TO WK-N-CLS-TALLY.
020000     INSPECT WK-C-CLS-DESC-UC TALLYING WK-N-CLS-TALLY
020100         FOR ALL "DINNER".
020200     IF WK-N-CLS-TALLY > 0
020300        SET WK-C-CLS-RULE-MATCHED TO TRUE.
020400
020500 C210-TEST-MEALS-EX.
020600     EXIT.
020700
020800*---------------------------------------------------------------*
020900* RULE 2 - MERCHANT CONTAINS UBER/LYFT, OR DESCRIPTION          *
021000*          CONTAINS TAXI/TRANSPORT -> TRANSPORTATION            *
021100*---------------------------------------------------------------*
021200 C220-TEST-TRANSPORTATION.
021300     SET WK-C-CLS-RULE-NOT-MATCHED TO TRUE.
021400
021500     MOVE ZERO TO WK-N-CLS-TALLY.
021600     INSPECT WK-C-CLS-MERCH-UC TALLYING WK-N-CLS-TALLY
021700         FOR ALL "UBER".
021800     IF WK-N-CLS-TALLY > 0
021900        SET WK-C-CLS-RULE-MATCHED TO TRUE
022000        GO TO C220-TEST-TRANSPORTATION-EX.
022100
022200     MOVE ZERO TO WK-N-CLS-TALLY.
022300     INSPECT WK-C-CLS-MERCH-UC TALLYING WK-N-CLS-TALLY
022400         FOR ALL "LYFT".
022500     IF WK-N-CLS-TALLY > 0
022600        SET WK-C-CLS-RULE-MATCHED TO TRUE
022700        GO TO C220-TEST-TRANSPORTATION-EX.
022800
022900     MOVE ZERO TO WK-N-CLS-TALLY.
023000* FRM031 - "TRANSPORT" KEYWORD ADDED ALONGSIDE "TAXI"
023100     INSPECT WK-C-CLS-DESC-UC TALLYING WK-N-CLS-TALLY
023200         FOR ALL "TAXI".
023300     IF WK-N-CLS-TALLY > 0
023400        SET WK-C-CLS-RULE-MATCHED TO TRUE
023500        GO TO C220-TEST-TRANSPORTATION-EX.
023600
023700     MOVE ZERO TO WK-N-CLS-TALLY.
023800     INSPECT WK-C-CLS-DESC-UC TALLYING WK-N-CLS-TALLY
023900         FOR ALL "TRANSPORT".
024000     IF WK-N-CLS-TALLY > 0
024100        SET WK-C-CLS-RULE-MATCHED TO TRUE.
024200
024300 C220-TEST-TRANSPORTATION-EX.
024400     EXIT.
024500
024600*---------------------------------------------------------------*
024700* RULE 3 - MERCHANT CONTAINS HOTEL/AIRLINE, OR DESCRIPTION      *
024800*          CONTAINS FLIGHT/HOTEL -> TRAVEL                      *
024900*---------------------------------------------------------------*
025000 C230-TEST-TRAVEL.
025100     SET WK-C-CLS-RULE-NOT-MATCHED TO TRUE.
025200
025300     MOVE ZERO TO WK-N-CLS-TALLY.
025400     INSPECT WK-C-CLS-MERCH-UC TALLYING WK-N-CLS-TALLY
025500         FOR ALL "HOTEL".
025600     IF WK-N-CLS-TALLY > 0
025700        SET WK-C-CLS-RULE-MATCHED TO TRUE
025800        GO TO C230-TEST-TRAVEL-EX.
025900
026000     MOVE ZERO TO WK-N-CLS-TALLY.
026100     INSPECT WK-C-CLS-MERCH-UC TALLYING WK-N-CLS-TALLY
026200         FOR ALL "AIRLINE".
026300     IF WK-N-CLS-TALLY > 0
026400        SET WK-C-CLS-RULE-MATCHED TO TRUE
026500        GO TO C230-TEST-TRAVEL-EX.
026600
026700     MOVE ZERO TO WK-N-CLS-TALLY.
026800     INSPECT WK-C-CLS-DESC-UC TALLYING WK-N-CLS-TALLY
026900         FOR ALL "FLIGHT".
027000     IF WK-N-CLS-TALLY > 0
027100        SET WK-C-CLS-RULE-MATCHED TO TRUE
027200        GO TO C230-TEST-TRAVEL-EX.
027300
027400     MOVE ZERO TO WK-N-CLS-TALLY.
027500     INSPECT WK-C-CLS-DESC-UC TALLYING WK-N-CLS-TALLY
027600         FOR ALL "HOTEL".
027700     IF WK-N-CLS-TALLY > 0
027800        SET WK-C-CLS-RULE-MATCHED TO TRUE.
027900
028000 C230-TEST-TRAVEL-EX.
028100     EXIT.
028200
028300******************************************************************
028400************** END OF PROGRAM SOURCE -  FRDVCLS ****************
028500******************************************************************
