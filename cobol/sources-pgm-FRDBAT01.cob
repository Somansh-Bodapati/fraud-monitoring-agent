000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     FRDBAT01.
000500 AUTHOR.         PDIAZR.
000600 INSTALLATION.   CARD SERVICES DIVISION.
000700 DATE-WRITTEN.   14 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - PRODUCTION LIBRARY.
001000*
001100*DESCRIPTION :  THIS IS THE MAIN DRIVER FOR THE OVERNIGHT FRAUD
001200*               MONITORING TRANSACTION REVIEW BATCH.  IT OPENS
001300*               THE DAY'S CARD-SPEND TRANSACTION EXTRACT AND THE
001400*               PRIOR-TRANSACTION HISTORY EXTRACT, LOADS THE
001500*               HISTORY EXTRACT INTO A WORKING-STORAGE TABLE ONE
001600*               TIME, THEN READS THE TRANSACTION EXTRACT ONE
001700*               RECORD AT A TIME AND CALLS THE FOUR AGENT-STYLE
001800*               SUBORDINATE MODULES (CLASSIFY / ANOMALY / DECIDE
001900*               / NOTIFY) FOR EACH ONE.  A RESULT RECORD IS
002000*               WRITTEN FOR EVERY TRANSACTION AND AN ALERT
002100*               RECORD FOR ANY TRANSACTION WHOSE RISK SCORE
002200*               REACHES THE NOTIFICATION GATE.  ONE DASHBOARD
002300*               SUMMARY RECORD IS WRITTEN AT END OF RUN.
002400*===========================================================
002500* HISTORY OF MODIFICATION:
002600*===========================================================
002700* FRM001 - PDIAZR  - 14/03/1991 - FRAUD MONITORING BATCH
002800*                     PROJECT - INITIAL VERSION.
002900*-----------------------------------------------------------*
003000* FRM005 - PDIAZR  - 02/04/1991 - CATEGORY DEFAULTS TO
003100*                     "OTHER" BEFORE THE CLASSIFIER IS CALLED
003200*                     SO A TRANSACTION WITH NO CATEGORY AND NO
003300*                     MATCHING KEYWORD RULE STILL COMES OUT
003400*                     WITH A NON-BLANK CATEGORY.
003500*-----------------------------------------------------------*
003600* FRM021 - DLIMTL   - 11/04/1994 - HISTORY TABLE LOAD MOVED
003700*                     AHEAD OF THE MAIN TRANSACTION LOOP (WAS
003800*                     BEING RELOADED FROM THE ORIGINAL DESIGN
003900*                     SPEC EVERY TRANSACTION) - CUT THE
004000*                     OVERNIGHT RUN FROM 40 MINUTES TO UNDER
004100*                     A MINUTE ON THE OCTOBER VOLUME.
004200*-----------------------------------------------------------*
004300* FRM023 - TMOKEN   - 24/02/1999 - E-REQUEST 51902 - CATEGORY
004400*                     TABLE (B610) RAISED TO 15 SLOTS - SEE
004500*                     ALSO FRM022 IN FRDVHIS.
004600*-----------------------------------------------------------*
004700* Y2K001 - PDIAZR  - 21/10/1998 - YEAR 2000 READINESS REVIEW -
004800*                     BASELINE DATE SUBTRACTION AT A015 REWORKED
004900*                     TO WORK IN FULL CCYYMMDD THROUGHOUT, NO
005000*                     2-DIGIT YEAR WINDOWING ANYWHERE IN THIS
005100*                     PROGRAM.  SIGNED OFF Y2K TEAM 21/10/1998.
005200*-----------------------------------------------------------*
005300* FRM036 - TMOKEN   - 01/03/2005 - E-REQUEST 13115 - RR-ALTRSD
005400*                     ("Y" WHEN AN ALERT WAS RAISED) ADDED TO
005500*                     THE RESULT RECORD SO THE RECONCILIATION
005600*                     JOB CAN TIE RESULT COUNTS TO ALERT COUNTS
005700*                     WITHOUT RE-READING FRDALT-OUT.
005800*-----------------------------------------------------------*
005900* FRM041 - RJANOF   - 09/06/2011 - E-REQUEST 61240 - ADDED
006000*                     UPSI-0 SWITCH TO SKIP THE ALERT FILE
006100*                     ENTIRELY ON A REPROCESS RUN WHERE
006200*                     ALERTS HAVE ALREADY BEEN WORKED - NOT
006300*                     CURRENTLY SET ON IN PRODUCTION JCL.
006400*===========================================================
006500 EJECT
006600**********************
006700 ENVIRONMENT DIVISION.
006800**********************
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER.  IBM-AS400.
007100 OBJECT-COMPUTER.  IBM-AS400.
007200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
007300                    UPSI-0 IS UPSI-SWITCH-0.
007400
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT FRDTXN-IN  ASSIGN TO TRANSACTION-IN
007800            ORGANIZATION      IS LINE SEQUENTIAL
007900            FILE STATUS       IS WK-C-FILE-STATUS.
008000
008100     SELECT FRDHIS-IN  ASSIGN TO HISTORY-IN
008200            ORGANIZATION      IS LINE SEQUENTIAL
008300            FILE STATUS       IS WK-C-HIS-FILE-STATUS.
008400
008500     SELECT FRDTXN-OUT ASSIGN TO TRANSACTION-OUT
008600            ORGANIZATION      IS LINE SEQUENTIAL
008700            FILE STATUS       IS WK-C-OUT-FILE-STATUS.
008800
008900     SELECT FRDALT-OUT ASSIGN TO ALERT-OUT
009000            ORGANIZATION      IS LINE SEQUENTIAL
009100            FILE STATUS       IS WK-C-ALT-FILE-STATUS.
009200
009300     SELECT FRDSUM-OUT ASSIGN TO SUMMARY-OUT
009400            ORGANIZATION      IS LINE SEQUENTIAL
009500            FILE STATUS       IS WK-C-SUM-FILE-STATUS.
009600
009700 EJECT
009800***************
009900 DATA DIVISION.
010000***************
010100 FILE SECTION.
010200**************
010300 FD  FRDTXN-IN
010400     LABEL RECORDS ARE OMITTED.
010500 01  FRD-TXN-RECORD.
010600     COPY FRDVTXN.
010700
010800 FD  FRDHIS-IN
010900     LABEL RECORDS ARE OMITTED.
011000 01  FRD-HIS-RECORD.
011100     COPY FRDVHIS.
011200
011300 FD  FRDTXN-OUT
011400     LABEL RECORDS ARE OMITTED.
011500 01  FRD-RES-RECORD.
011600     COPY FRDVRES.
011700
011800 FD  FRDALT-OUT
011900     LABEL RECORDS ARE OMITTED.
012000 01  FRD-ALT-RECORD.
012100     COPY FRDVALT.
012200
012300 FD  FRDSUM-OUT
012400     LABEL RECORDS ARE OMITTED.
012500 01  FRD-SUM-RECORD.
012600     COPY FRDVSUM.
012700
012800*************************
012900 WORKING-STORAGE SECTION.
013000*************************
013100 01  FILLER                          PIC X(24)        VALUE
013200     "** PROGRAM FRDBAT01  **".
013300
013400* ------------------ PROGRAM WORKING STORAGE -------------------*
013500 01  WK-C-COMMON.
013600     COPY FRDCMWS.
013700
013800* ---------------- SECONDARY FILE-STATUS FIELDS -----------------
013900 01  WK-C-SECONDARY-STATUS.
014000     05  WK-C-HIS-FILE-STATUS        PIC X(02).
014100     05  WK-C-OUT-FILE-STATUS        PIC X(02).
014200     05  WK-C-ALT-FILE-STATUS        PIC X(02).
014300     05  WK-C-SUM-FILE-STATUS        PIC X(02).
014400     05  FILLER                      PIC X(02).
014500
014600* ---------------- END-OF-FILE / MISC SWITCHES ------------------
014700 01  WK-C-SWITCHES.
014800     05  WK-C-END-OF-TXN-FILE-SW     PIC X(01) VALUE "N".
014900         88  WK-C-END-OF-TXN-FILE            VALUE "Y".
015000     05  WK-C-ALERT-RAISED-SW        PIC X(01) VALUE "N".
015100         88  WK-C-ALERT-WAS-RAISED           VALUE "Y".
015200     05  WK-C-CAT-FOUND-SW           PIC X(01) VALUE "N".
015300         88  WK-C-CATEGORY-WAS-FOUND          VALUE "Y".
015400     05  FILLER                      PIC X(05).
015500
015600* ------------- IN-MEMORY HISTORY TABLE (LOADED AT A020) --------
015700* FRD-HIST-TABLE-CONTROL AND FRD-HIST-TABLE ARE DEFINED IN
015800* FRDVHIS - SHARED WITH FRDVANM'S LINKAGE SECTION SO THE TABLE
015900* IS NOT DUPLICATED.
016000     COPY FRDVHIS.
016100
016200* ---------------- CATEGORY BREAKDOWN WORK TABLE ------------------
016300* BUILT FIRST-SEEN ORDER DURING THE RUN, THEN COPIED INTO THE
016400* SUMMARY RECORD'S OCCURS DEPENDING ON TABLE AT C000.
016500 01  WK-C-CATEGORY-WORK-TABLE.
016600     05  WK-N-CAT-USED               PIC 9(02) COMP VALUE ZERO.
016700     05  WK-N-CAT-SUB                PIC 9(02) COMP.
016800     05  WK-C-CAT-ENTRY OCCURS 15 TIMES.
016900         10  WK-C-CAT-NAME            PIC X(20).
017000         10  WK-N-CAT-COUNT           PIC 9(07) COMP-3.
017100         10  WK-N-CAT-TOTAL           PIC S9(09)V99 COMP-3.
017200         10  FILLER                   PIC X(03).
017300
017400* ---------------- RUN CONTROL TOTALS ------------------------------
017500 01  WK-C-RUN-TOTALS.
017600     05  WK-N-TOT-COUNT               PIC 9(07) COMP-3.
017700     05  WK-N-TOT-AMOUNT               PIC S9(11)V99 COMP-3.
017800     05  WK-N-TOT-ANOMALY               PIC 9(07) COMP-3.
017900     05  WK-N-TOT-FLAGGED               PIC 9(07) COMP-3.
018000     05  WK-N-TOT-ALERTS               PIC 9(07) COMP-3.
018100     05  FILLER                        PIC X(08).
018200
018300* ---------------- BASELINE-DATE-SUBTRACTION WORK AREA -----------
018400* Y2K001 - MANUAL CCYYMMDD MINUS 90 DAYS, DONE ONCE AT A015.
018500* THIS SHOP'S COMPILER RELEASE HAS NO DATE-INTRINSIC FUNCTION SO
018600* A MONTH-LENGTH TABLE AND A BORROW LOOP ARE USED, THE SAME AS
018700* THE MANUAL CENTURY-DAY ARITHMETIC IN THE OLDER TRANSFER-CUTOFF
018800* SUBROUTINES.
018900 01  WK-C-DATE-WORK-AREA.
019000     05  WK-N-BASE-CCYY               PIC 9(04) COMP.
019100     05  WK-N-BASE-MM                 PIC 9(02) COMP.
019200     05  WK-N-BASE-DD                 PIC 9(02) COMP.
019300     05  WK-N-DAYS-TO-BORROW           PIC 9(03) COMP VALUE 90.
019400     05  WK-N-LEAP-QUOTIENT            PIC 9(04) COMP.
019500     05  WK-N-LEAP-REMAINDER           PIC 9(02) COMP.
019600     05  WK-C-LEAP-YEAR-SW             PIC X(01).
019700         88  WK-C-IS-LEAP-YEAR                 VALUE "Y".
019800     05  WK-N-MONTH-DAYS-TABLE.
019900         10  FILLER PIC 9(02) COMP VALUE 31.
020000         10  FILLER PIC 9(02) COMP VALUE 28.
020100         10  FILLER PIC 9(02) COMP VALUE 31.
020200         10  FILLER PIC 9(02) COMP VALUE 30.
020300         10  FILLER PIC 9(02) COMP VALUE 31.
020400         10  FILLER PIC 9(02) COMP VALUE 30.
020500         10  FILLER PIC 9(02) COMP VALUE 31.
020600         10  FILLER PIC 9(02) COMP VALUE 31.
020700         10  FILLER PIC 9(02) COMP VALUE 30.
020800         10  FILLER PIC 9(02) COMP VALUE 31.
020900         10  FILLER PIC 9(02) COMP VALUE 30.
021000         10  FILLER PIC 9(02) COMP VALUE 31.
021100     05  WK-N-MONTH-DAYS REDEFINES WK-N-MONTH-DAYS-TABLE.
021200         10  WK-N-MONTH-DAYS-ENT OCCURS 12 TIMES
021300                 PIC 9(02) COMP.
021400     05  FILLER                       PIC X(04).
021500
021600* ---------------- LINKAGE-RECORD WORK COPIES ---------------------
021700* EACH CALLED SUBPROGRAM'S OWN LINKAGE RECORD IS COPIED HERE AS
021800* A WORKING-STORAGE INSTANCE - THIS DRIVER OWNS THE STORAGE AND
021900* PASSES IT BY REFERENCE ON EACH CALL.
022000 01  WK-C-CLS-WORK.
022100     COPY VCLS.
022200 01  WK-C-ANM-WORK.
022300     COPY VANM.
022400 01  WK-C-DEC-WORK.
022500     COPY VDEC.
022600 01  WK-C-NOT-WORK.
022700     COPY VNOT.
022800
022900*****************
023000 LINKAGE SECTION.
023100*****************
023200* NONE - THIS IS THE JOB-STEP MAIN PROGRAM.
023300 EJECT
023400****************************
023500 PROCEDURE DIVISION.
023600****************************
023700 MAIN-MODULE.
023800     PERFORM A000-INITIALIZATION
023900        THRU A099-INITIALIZATION-EX.
024000
024100     PERFORM B000-PROCESS-TRANSACTIONS
024200        THRU B099-PROCESS-TRANSACTIONS-EX
024300        UNTIL WK-C-END-OF-TXN-FILE.
024400
024500     PERFORM C000-WRITE-SUMMARY-RECORD
024600        THRU C099-WRITE-SUMMARY-RECORD-EX.
024700
024800     PERFORM Z000-END-PROGRAM-ROUTINE
024900        THRU Z099-END-PROGRAM-ROUTINE-EX.
025000     GOBACK.
025100
025200*---------------------------------------------------------------*
025300* A000 - OPEN ALL FILES, COMPUTE THE 90-DAY BASELINE DATE, LOAD *
025400*        THE HISTORY TABLE, AND PRIME THE FIRST TRANSACTION     *
025500*        RECORD.                                                *
025600*---------------------------------------------------------------*
025700 A000-INITIALIZATION.
025800     MOVE ZERO TO WK-N-TOT-COUNT
025900                  WK-N-TOT-AMOUNT
026000                  WK-N-TOT-ANOMALY
026100                  WK-N-TOT-FLAGGED
026200                  WK-N-TOT-ALERTS.
026300     MOVE ZERO TO WK-N-CAT-USED.
026400     MOVE ZERO TO FRD-HIST-COUNT.
026500
026600     PERFORM A010-OPEN-FILES
026700        THRU A019-OPEN-FILES-EX.
026800
026900     PERFORM A015-COMPUTE-BASELINE-DATE
027000        THRU A019-COMPUTE-BASELINE-DATE-EX.
027100
027200     PERFORM A020-LOAD-HISTORY-TABLE
027300        THRU A029-LOAD-HISTORY-TABLE-EX.
027400
027500     PERFORM B900-READ-NEXT-TRANSACTION
027600        THRU B999-READ-NEXT-TRANSACTION-EX.
027700
027800 A099-INITIALIZATION-EX.
027900     EXIT.
028000
028100 A010-OPEN-FILES.
028200     OPEN    INPUT  FRDTXN-IN.
028300     IF      NOT WK-C-SUCCESSFUL
028400             DISPLAY "FRDBAT01 - OPEN FILE ERROR - FRDTXN-IN"
028500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028600             GO TO Y900-ABNORMAL-TERMINATION.
028700
028800     OPEN    INPUT  FRDHIS-IN.
028900     IF      WK-C-HIS-FILE-STATUS NOT = "00"
029000             DISPLAY "FRDBAT01 - OPEN FILE ERROR - FRDHIS-IN"
029100             DISPLAY "FILE STATUS IS " WK-C-HIS-FILE-STATUS
029200             GO TO Y900-ABNORMAL-TERMINATION.
029300
029400     OPEN    OUTPUT FRDTXN-OUT.
029500     IF      WK-C-OUT-FILE-STATUS NOT = "00"
029600             DISPLAY "FRDBAT01 - OPEN FILE ERROR - FRDTXN-OUT"
029700             DISPLAY "FILE STATUS IS " WK-C-OUT-FILE-STATUS
029800             GO TO Y900-ABNORMAL-TERMINATION.
029900
030000     OPEN    OUTPUT FRDALT-OUT.
030100     IF      WK-C-ALT-FILE-STATUS NOT = "00"
030200             DISPLAY "FRDBAT01 - OPEN FILE ERROR - FRDALT-OUT"
030300             DISPLAY "FILE STATUS IS " WK-C-ALT-FILE-STATUS
030400             GO TO Y900-ABNORMAL-TERMINATION.
030500
030600     OPEN    OUTPUT FRDSUM-OUT.
030700     IF      WK-C-SUM-FILE-STATUS NOT = "00"
030800             DISPLAY "FRDBAT01 - OPEN FILE ERROR - FRDSUM-OUT"
030900             DISPLAY "FILE STATUS IS " WK-C-SUM-FILE-STATUS
031000             GO TO Y900-ABNORMAL-TERMINATION.
031100
031200 A019-OPEN-FILES-EX.
031300     EXIT.
031400
031500*---------------------------------------------------------------*
031600* A015 - BASELINE CUT-OFF DATE = TODAY MINUS 90 DAYS.  RUN-DATE  *
031700*        COMES FROM THE ACCEPT AT PROGRAM START (Y2K001).  NO   *
031800*        INTRINSIC DATE FUNCTION IS USED - SEE THE COMMENT ON   *
031900*        WK-C-DATE-WORK-AREA ABOVE.                              *
032000*---------------------------------------------------------------*
032100 A015-COMPUTE-BASELINE-DATE.
032200     ACCEPT WK-C-RUN-DATE-8 FROM DATE YYYYMMDD.
032300
032400     MOVE WK-N-RUN-CCYY  TO WK-N-BASE-CCYY.
032500     MOVE WK-N-RUN-MM    TO WK-N-BASE-MM.
032600     MOVE WK-N-RUN-DD    TO WK-N-BASE-DD.
032700
032800     PERFORM A016-SUBTRACT-ONE-DAY
032900        THRU A016-SUBTRACT-ONE-DAY-EX
033000        VARYING WK-N-DAYS-TO-BORROW FROM 90 BY -1
033100        UNTIL WK-N-DAYS-TO-BORROW = ZERO.
033200
033300     MOVE WK-N-BASE-CCYY TO WK-N-BASE-DISP-CCYY.
033400     MOVE WK-N-BASE-MM   TO WK-N-BASE-DISP-MM.
033500     MOVE WK-N-BASE-DD   TO WK-N-BASE-DISP-DD.
033600
033700 A019-COMPUTE-BASELINE-DATE-EX.
033800     EXIT.
033900
034000 A016-SUBTRACT-ONE-DAY.
034100     SUBTRACT 1 FROM WK-N-BASE-DD.
034200     IF WK-N-BASE-DD NOT = ZERO
034300        GO TO A016-SUBTRACT-ONE-DAY-EX.
034400
034500     SUBTRACT 1 FROM WK-N-BASE-MM.
034600     IF WK-N-BASE-MM = ZERO
034700        MOVE 12 TO WK-N-BASE-MM
034800        SUBTRACT 1 FROM WK-N-BASE-CCYY.
034900
035000     PERFORM A017-TEST-LEAP-YEAR
035100        THRU A017-TEST-LEAP-YEAR-EX.
035200
035300     MOVE WK-N-MONTH-DAYS-ENT (WK-N-BASE-MM)
035400                               TO WK-N-BASE-DD.
035500     IF WK-N-BASE-MM = 2 AND WK-C-IS-LEAP-YEAR
035600        MOVE 29 TO WK-N-BASE-DD.
035700
035800 A016-SUBTRACT-ONE-DAY-EX.
035900     EXIT.
036000
036100 A017-TEST-LEAP-YEAR.
036200     MOVE "N" TO WK-C-LEAP-YEAR-SW.
036300     DIVIDE WK-N-BASE-CCYY BY 4 GIVING WK-N-LEAP-QUOTIENT
036400            REMAINDER WK-N-LEAP-REMAINDER.
036500     IF WK-N-LEAP-REMAINDER NOT = ZERO
036600        GO TO A017-TEST-LEAP-YEAR-EX.
036700
036800     MOVE "Y" TO WK-C-LEAP-YEAR-SW.
036900     DIVIDE WK-N-BASE-CCYY BY 100 GIVING WK-N-LEAP-QUOTIENT
037000            REMAINDER WK-N-LEAP-REMAINDER.
037100     IF WK-N-LEAP-REMAINDER NOT = ZERO
037200        GO TO A017-TEST-LEAP-YEAR-EX.
037300
037400     MOVE "N" TO WK-C-LEAP-YEAR-SW.
037500     DIVIDE WK-N-BASE-CCYY BY 400 GIVING WK-N-LEAP-QUOTIENT
037600            REMAINDER WK-N-LEAP-REMAINDER.
037700     IF WK-N-LEAP-REMAINDER = ZERO
037800        MOVE "Y" TO WK-C-LEAP-YEAR-SW.
037900
038000 A017-TEST-LEAP-YEAR-EX.
038100     EXIT.
038200
038300*---------------------------------------------------------------*
038400* A020 - LOAD THE ENTIRE HISTORY EXTRACT INTO WORKING STORAGE    *
038500*        ONE TIME (FRM021) - THE 90-DAY BASELINE SCAN FOR EVERY  *
038600*        TRANSACTION IS THEN AN IN-MEMORY TABLE SCAN, NOT A      *
038700*        FILE RE-READ.                                          *
038800*---------------------------------------------------------------*
038900 A020-LOAD-HISTORY-TABLE.
039000     READ FRDHIS-IN.
039100     IF WK-C-HIS-FILE-STATUS = "10"
039200        GO TO A029-LOAD-HISTORY-TABLE-EX.
039300     IF WK-C-HIS-FILE-STATUS NOT = "00"
039400        DISPLAY "FRDBAT01 - READ ERROR - FRDHIS-IN"
039500        DISPLAY "FILE STATUS IS " WK-C-HIS-FILE-STATUS
039600        GO TO Y900-ABNORMAL-TERMINATION.
039700
039800     PERFORM A021-LOAD-ONE-HISTORY-RECORD
039900        THRU A021-LOAD-ONE-HISTORY-RECORD-EX
040000        UNTIL WK-C-HIS-FILE-STATUS = "10".
040100
040200 A029-LOAD-HISTORY-TABLE-EX.
040300     EXIT.
040400
040500 A021-LOAD-ONE-HISTORY-RECORD.
040600     ADD 1 TO FRD-HIST-COUNT.
040700     MOVE HI-USRID  TO HT-USRID  (FRD-HIST-COUNT).
040800     MOVE HI-CATGRY TO HT-CATGRY (FRD-HIST-COUNT).
040900     MOVE HI-HISDTE TO HT-HISDTE (FRD-HIST-COUNT).
041000     MOVE HI-AMT    TO HT-AMT    (FRD-HIST-COUNT).
041100
041200     READ FRDHIS-IN.
041300     IF WK-C-HIS-FILE-STATUS NOT = "00" AND
041400        WK-C-HIS-FILE-STATUS NOT = "10"
041500        DISPLAY "FRDBAT01 - READ ERROR - FRDHIS-IN"
041600        DISPLAY "FILE STATUS IS " WK-C-HIS-FILE-STATUS
041700        GO TO Y900-ABNORMAL-TERMINATION.
041800
041900 A021-LOAD-ONE-HISTORY-RECORD-EX.
042000     EXIT.
042100
042200*---------------------------------------------------------------*
042300* B000 - MAIN TRANSACTION PROCESSING LOOP.  DRIVING-LOOP SHAPE  *
042400*        (READ / PROCESS / READ-NEXT) IS THE SAME ONE USED BY   *
042500*        EVERY SEQUENTIAL EXTRACT JOB IN THIS SHOP.              *
042600*---------------------------------------------------------------*
042700 B000-PROCESS-TRANSACTIONS.
042800     PERFORM B100-CLASSIFY-TRANSACTION
042900        THRU B199-CLASSIFY-TRANSACTION-EX.
043000
043100     PERFORM B200-DETECT-ANOMALY
043200        THRU B299-DETECT-ANOMALY-EX.
043300
043400     PERFORM B300-DECIDE-RISK
043500        THRU B399-DECIDE-RISK-EX.
043600
043700     PERFORM B400-NOTIFY-IF-WARRANTED
043800        THRU B499-NOTIFY-IF-WARRANTED-EX.
043900
044000     PERFORM B500-WRITE-RESULT-RECORD
044100        THRU B599-WRITE-RESULT-RECORD-EX.
044200
044300     PERFORM B600-ACCUMULATE-TOTALS
044400        THRU B699-ACCUMULATE-TOTALS-EX.
044500
044600     PERFORM B900-READ-NEXT-TRANSACTION
044700        THRU B999-READ-NEXT-TRANSACTION-EX.
044800
044900 B099-PROCESS-TRANSACTIONS-EX.
045000     EXIT.
045100
045200*---------------------------------------------------------------*
045300* B100 - FRM005 - CATEGORY DEFAULTS TO "OTHER" BEFORE THE       *
045400*        CLASSIFIER IS EVER CALLED.  THE CLASSIFIER IS ONLY     *
045500*        CALLED WHEN THE INBOUND TRANSACTION CAME IN BLANK -    *
045600*        A TRANSACTION THAT ARRIVED ALREADY CATEGORISED IS      *
045700*        LEFT ALONE AND CARRIES A ZERO CONFIDENCE.               *
045800*---------------------------------------------------------------*
045900 B100-CLASSIFY-TRANSACTION.
046000     MOVE ZERO TO WK-C-VCLS-CLSCNF.
046100
046200     IF TR-CATGRY NOT = SPACES
046300        GO TO B199-CLASSIFY-TRANSACTION-EX.
046400
046500     MOVE "OTHER"           TO TR-CATGRY.
046600     MOVE TR-MERCH          TO WK-C-VCLS-MERCH.
046700     MOVE TR-DESC           TO WK-C-VCLS-DESC.
046800
046900     CALL "FRDVCLS" USING WK-C-VCLS-RECORD.
047000
047100     MOVE WK-C-VCLS-CATGRY  TO TR-CATGRY.
047200
047300 B199-CLASSIFY-TRANSACTION-EX.
047400     EXIT.
047500
047600*---------------------------------------------------------------*
047700* B200 - CALL THE ANOMALY DETECTOR, PASSING THE WHOLE HISTORY   *
047800*        TABLE BY REFERENCE SO FRDVANM CAN SCAN IT ITSELF.       *
047900*---------------------------------------------------------------*
048000 B200-DETECT-ANOMALY.
048100     MOVE TR-USRID          TO WK-C-VANM-USRID.
048200     MOVE TR-CATGRY         TO WK-C-VANM-CATGRY.
048300     MOVE TR-AMT            TO WK-C-VANM-AMT.
048400     MOVE WK-C-BASELINE-DATE-8 TO WK-C-VANM-BASE-DTE.
048500
048600     CALL "FRDVANM" USING WK-C-VANM-RECORD
048700                           FRD-HIST-TABLE-CONTROL
048800                           FRD-HIST-TABLE.
048900
049000 B299-DETECT-ANOMALY-EX.
049100     EXIT.
049200
049300*---------------------------------------------------------------*
049400* B300 - CALL THE RISK-DECISION ROUTINE.                        *
049500*---------------------------------------------------------------*
049600 B300-DECIDE-RISK.
049700     MOVE WK-C-VANM-ANMFLG  TO WK-C-VDEC-ANMFLG.
049800     MOVE WK-C-VCLS-CLSCNF  TO WK-C-VDEC-CLSCNF.
049900
050000     CALL "FRDVDEC" USING WK-C-VDEC-RECORD.
050100
050200 B399-DECIDE-RISK-EX.
050300     EXIT.
050400
050500*---------------------------------------------------------------*
050600* B400 - THE 0.40 ALERTING GATE IS APPLIED HERE, NOT INSIDE     *
050700*        FRDVNOT - SEE THE COMMENT IN VNOT.                     *
050800*---------------------------------------------------------------*
050900 B400-NOTIFY-IF-WARRANTED.
051000     MOVE "N" TO WK-C-ALERT-RAISED-SW.
051100
051200     IF WK-C-VDEC-RSKSCR < 0.40
051300        GO TO B499-NOTIFY-IF-WARRANTED-EX.
051400
051500     IF UPSI-SWITCH-0
051600        GO TO B499-NOTIFY-IF-WARRANTED-EX.
051700
051800     MOVE WK-C-VDEC-RSKSCR  TO WK-C-VNOT-RSKSCR.
051900     MOVE TR-AMT            TO WK-C-VNOT-AMT.
052000     MOVE TR-MERCH          TO WK-C-VNOT-MERCH.
052100     MOVE WK-C-VANM-ANMRSN  TO WK-C-VNOT-ANMRSN.
052200
052300     CALL "FRDVNOT" USING WK-C-VNOT-RECORD.
052400
052500     MOVE SPACES            TO FRD-ALT-RECORD.
052600     MOVE TR-USRID          TO AT-USRID.
052700     MOVE TR-EXTID          TO AT-EXTID.
052800     MOVE "ANOMALY"         TO AT-TYPE.
052900     MOVE WK-C-VNOT-SEVTY   TO AT-SEVTY.
053000     MOVE WK-C-VNOT-TITLE   TO AT-TITLE.
053100     MOVE WK-C-VNOT-MSG     TO AT-MSG.
053200     MOVE WK-C-VNOT-RECOM   TO AT-RECOM.
053300
053400     WRITE FRD-ALT-RECORD.
053500     IF WK-C-ALT-FILE-STATUS NOT = "00"
053600        DISPLAY "FRDBAT01 - WRITE ERROR - FRDALT-OUT"
053700        DISPLAY "FILE STATUS IS " WK-C-ALT-FILE-STATUS
053800        GO TO Y900-ABNORMAL-TERMINATION.
053900
054000     MOVE "Y" TO WK-C-ALERT-RAISED-SW.
054100
054200 B499-NOTIFY-IF-WARRANTED-EX.
054300     EXIT.
054400
054500*---------------------------------------------------------------*
054600* B500 - WRITE THE RESULT RECORD REFLECTING THE FINAL STATE OF  *
054700*        THIS TRANSACTION.                                     *
054800*---------------------------------------------------------------*
054900 B500-WRITE-RESULT-RECORD.
055000     MOVE SPACES            TO FRD-RES-RECORD.
055100     MOVE TR-EXTID          TO RR-EXTID.
055200     MOVE TR-USRID          TO RR-USRID.
055300     MOVE TR-AMT            TO RR-AMT.
055400     MOVE TR-CATGRY         TO RR-CATGRY.
055500     MOVE WK-C-VCLS-CLSCNF  TO RR-CLSCNF.
055600     MOVE WK-C-VANM-ANMFLG  TO RR-ANMFLG.
055700     MOVE WK-C-VANM-ANMSCR  TO RR-ANMSCR.
055800     MOVE WK-C-VANM-ANMRSN  TO RR-ANMRSN.
055900     MOVE WK-C-VDEC-RSKSCR  TO RR-RSKSCR.
056000     MOVE WK-C-VDEC-RSKFC1  TO RR-RSKFC1.
056100     MOVE WK-C-VDEC-RSKFC2  TO RR-RSKFC2.
056200     MOVE WK-C-VDEC-STATUS  TO RR-STATUS.
056300     MOVE WK-C-ALERT-RAISED-SW TO RR-ALTRSD.
056400
056500     WRITE FRD-RES-RECORD.
056600     IF WK-C-OUT-FILE-STATUS NOT = "00"
056700        DISPLAY "FRDBAT01 - WRITE ERROR - FRDTXN-OUT"
056800        DISPLAY "FILE STATUS IS " WK-C-OUT-FILE-STATUS
056900        GO TO Y900-ABNORMAL-TERMINATION.
057000
057100 B599-WRITE-RESULT-RECORD-EX.
057200     EXIT.
057300
057400*---------------------------------------------------------------*
057500* B600 - ACCUMULATE RUN CONTROL TOTALS AND THE PER-CATEGORY     *
057600*        BREAKDOWN TABLE.                                      *
057700*---------------------------------------------------------------*
057800 B600-ACCUMULATE-TOTALS.
057900     ADD 1        TO WK-N-TOT-COUNT.
058000     ADD TR-AMT   TO WK-N-TOT-AMOUNT.
058100     IF WK-C-VANM-ANMFLG = "Y"
058200        ADD 1 TO WK-N-TOT-ANOMALY.
058300     IF WK-C-VDEC-STATUS = "FLAGGED"
058400        ADD 1 TO WK-N-TOT-FLAGGED.
058500     IF WK-C-ALERT-RAISED-SW = "Y"
058600        ADD 1 TO WK-N-TOT-ALERTS.
058700
058800     PERFORM B610-FIND-OR-ADD-CATEGORY
058900        THRU B619-FIND-OR-ADD-CATEGORY-EX.
059000
059100 B699-ACCUMULATE-TOTALS-EX.
059200     EXIT.
059300
059400*---------------------------------------------------------------*
059500* B610 - LINEAR SEARCH THE CATEGORY WORK TABLE.  IF THE         *
059600*        CATEGORY IS ALREADY THERE, ADD TO ITS COUNT/TOTAL - IF *
059700*        NOT AND THERE IS ROOM, ADD A NEW ENTRY AT THE END (SEE *
059800*        FRDVSUM - TABLE IS FIRST-SEEN ORDER, NOT SORTED).      *
059900*---------------------------------------------------------------*
060000 B610-FIND-OR-ADD-CATEGORY.
060100     MOVE "N" TO WK-C-CAT-FOUND-SW.
060200
060300     IF WK-N-CAT-USED > ZERO
060400        PERFORM B611-TEST-ONE-CATEGORY-SLOT
060500           THRU B611-TEST-ONE-CATEGORY-SLOT-EX
060600           VARYING WK-N-CAT-SUB FROM 1 BY 1
060700           UNTIL WK-N-CAT-SUB > WK-N-CAT-USED.
060800
060900     IF WK-C-CATEGORY-WAS-FOUND
061000        GO TO B619-FIND-OR-ADD-CATEGORY-EX.
061100
061200     IF WK-N-CAT-USED < 15
061300        ADD 1 TO WK-N-CAT-USED
061400        MOVE TR-CATGRY TO WK-C-CAT-NAME (WK-N-CAT-USED)
061500        MOVE 1         TO WK-N-CAT-COUNT (WK-N-CAT-USED)
061600        MOVE TR-AMT    TO WK-N-CAT-TOTAL (WK-N-CAT-USED).
061700
061800 B619-FIND-OR-ADD-CATEGORY-EX.
061900     EXIT.
062000
062100 B611-TEST-ONE-CATEGORY-SLOT.
062200     IF WK-C-CAT-NAME (WK-N-CAT-SUB) = TR-CATGRY
062300        ADD 1      TO WK-N-CAT-COUNT (WK-N-CAT-SUB)
062400        ADD TR-AMT TO WK-N-CAT-TOTAL (WK-N-CAT-SUB)
062500        MOVE "Y"   TO WK-C-CAT-FOUND-SW.
062600
062700 B611-TEST-ONE-CATEGORY-SLOT-EX.
062800     EXIT.
062900
063000*---------------------------------------------------------------*
063100* B900 - READ THE NEXT TRANSACTION RECORD, SETTING THE          *
063200*        END-OF-FILE SWITCH WHEN THE EXTRACT IS EXHAUSTED.      *
063300*---------------------------------------------------------------*
063400 B900-READ-NEXT-TRANSACTION.
063500     READ FRDTXN-IN
063600          AT END
063700          MOVE "Y" TO WK-C-END-OF-TXN-FILE-SW
063800          GO TO B999-READ-NEXT-TRANSACTION-EX.
063900
064000     IF NOT WK-C-SUCCESSFUL
064100        DISPLAY "FRDBAT01 - READ ERROR - FRDTXN-IN"
064200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
064300        GO TO Y900-ABNORMAL-TERMINATION.
064400
064500 B999-READ-NEXT-TRANSACTION-EX.
064600     EXIT.
064700
064800*---------------------------------------------------------------*
064900* C000 - BUILD AND WRITE THE ONE DASHBOARD SUMMARY RECORD FOR   *
065000*        THE RUN.                                               *
065100*---------------------------------------------------------------*
065200 C000-WRITE-SUMMARY-RECORD.
065300     MOVE WK-N-TOT-COUNT     TO SM-TOTCNT.
065400     MOVE WK-N-TOT-AMOUNT    TO SM-TOTAMT.
065500     MOVE WK-N-TOT-ANOMALY   TO SM-ANMCNT.
065600     MOVE WK-N-TOT-FLAGGED   TO SM-FLGCNT.
065700     MOVE WK-N-TOT-ALERTS    TO SM-ALTCNT.
065800     MOVE WK-N-CAT-USED      TO SM-CAT-USED.
065900
066000     IF WK-N-CAT-USED > ZERO
066100        PERFORM C100-MOVE-ONE-CATEGORY-ENTRY
066200           THRU C199-MOVE-ONE-CATEGORY-ENTRY-EX
066300           VARYING WK-N-CAT-SUB FROM 1 BY 1
066400           UNTIL WK-N-CAT-SUB > WK-N-CAT-USED.
066500
066600     WRITE FRD-SUM-RECORD.
066700     IF WK-C-SUM-FILE-STATUS NOT = "00"
066800        DISPLAY "FRDBAT01 - WRITE ERROR - FRDSUM-OUT"
066900        DISPLAY "FILE STATUS IS " WK-C-SUM-FILE-STATUS
067000        GO TO Y900-ABNORMAL-TERMINATION.
067100
067200 C099-WRITE-SUMMARY-RECORD-EX.
067300     EXIT.
067400
067500 C100-MOVE-ONE-CATEGORY-ENTRY.
067600     MOVE WK-C-CAT-NAME  (WK-N-CAT-SUB)
067700                          TO SM-CATNAM (WK-N-CAT-SUB).
067800     MOVE WK-N-CAT-COUNT (WK-N-CAT-SUB)
067900                          TO SM-CATCNT (WK-N-CAT-SUB).
068000     MOVE WK-N-CAT-TOTAL (WK-N-CAT-SUB)
068100                          TO SM-CATTOT (WK-N-CAT-SUB).
068200 C199-MOVE-ONE-CATEGORY-ENTRY-EX.
068300     EXIT.
068400
068500 Y900-ABNORMAL-TERMINATION.
068600     PERFORM Z000-END-PROGRAM-ROUTINE
068700        THRU Z099-END-PROGRAM-ROUTINE-EX.
068800     MOVE 16 TO RETURN-CODE.
068900     EXIT PROGRAM.
069000
069100*---------------------------------------------------------------*
069200* Z000 - CLOSE EVERY FILE THAT MAY BE OPEN.  CLOSE ERRORS ARE   *
069300*        REPORTED BUT DO NOT ESCALATE - WE ARE ALREADY ON THE   *
069400*        WAY OUT OF THE PROGRAM.                                *
069500*---------------------------------------------------------------*
069600 Z000-END-PROGRAM-ROUTINE.
069700     CLOSE   FRDTXN-IN FRDHIS-IN FRDTXN-OUT FRDALT-OUT
069800             FRDSUM-OUT.
069900
070000*---------------------------------------------------------------*
070100 Z099-END-PROGRAM-ROUTINE-EX.
070200*---------------------------------------------------------------*
070300     EXIT.
070400
070500******************************************************************
070600************** END OF PROGRAM SOURCE -  FRDBAT01 ***************
070700******************************************************************
