000100* VDEC - LINKAGE RECORD PASSED TO FRDVDEC (RISK DECISION).
000200* FRM001 - PDIAZR - 18/03/1991 - INITIAL VERSION.
000300 01  WK-C-VDEC-RECORD.
000400     05  WK-C-VDEC-INPUT.
000500         10  WK-C-VDEC-ANMFLG     PIC X(01).
000600         10  WK-C-VDEC-CLSCNF     PIC 9V999 COMP-3.
000700     05  WK-C-VDEC-OUTPUT.
000800         10  WK-C-VDEC-RSKSCR     PIC S9V99 COMP-3.
000900         10  WK-C-VDEC-RSKFC1     PIC X(30).
001000         10  WK-C-VDEC-RSKFC2     PIC X(30).
001100         10  WK-C-VDEC-STATUS     PIC X(10).
001200     05  FILLER                   PIC X(05).
