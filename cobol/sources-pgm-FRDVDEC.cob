000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     FRDVDEC.
000500 AUTHOR.         PDIAZR.
000600 INSTALLATION.   CARD SERVICES DIVISION.
000700 DATE-WRITTEN.   25 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - PRODUCTION LIBRARY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO COMBINE THE ANOMALY
001200*               FLAG AND THE CLASSIFICATION CONFIDENCE INTO A
001300*               SINGLE RISK SCORE AND A FLAGGED/PENDING STATUS
001400*               FOR THE FRAUD MONITORING BATCH.  THIS IS THE
001500*               "DECISION" STEP OF THE PIPELINE - IT DOES NOT
001600*               RE-DERIVE THE ANOMALY OR THE CLASSIFICATION,
001700*               IT ONLY WEIGHS WHAT THE EARLIER STEPS FOUND.
001800*===========================================================
001900* HISTORY OF MODIFICATION:
002000*===========================================================
002100* FRM003 - PDIAZR  - 25/03/1991 - FRAUD MONITORING BATCH
002200*                     PROJECT - INITIAL VERSION.
002300*-----------------------------------------------------------*
002400* FRM019 - DLIMTL   - 06/04/1994 - RISK FACTOR TEXT IS NOW
002500*                     STORED IN THE ORDER THE FACTORS ARE
002600*                     APPLIED (ANOMALY FIRST, THEN LOW
002700*                     CONFIDENCE) RATHER THAN A FIXED SLOT
002800*                     PER FACTOR - MATCHES WHAT THE DASHBOARD
002900*                     SCREEN EXPECTS TO DISPLAY.
003000*-----------------------------------------------------------*
003100* Y2K003 - PDIAZR  - 21/10/1998 - YEAR 2000 READINESS REVIEW -
003200*                     NO DATE FIELDS IN THIS PROGRAM.  NO
003300*                     CHANGES REQUIRED, SIGNED OFF Y2K TEAM.
003400*-----------------------------------------------------------*
003500* FRM034 - TMOKEN   - 22/02/2005 - E-REQUEST 13115 - FLAGGED
003600*                     THRESHOLD CONFIRMED AT 0.70 PER RISK
003700*                     MODELLING MEMO 05-014, NO CODE CHANGE.
003800*===========================================================
003900 EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004700                    UPSI-0 IS UPSI-SWITCH-0.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200***************
005300 DATA DIVISION.
005400***************
005500 FILE SECTION.
005600
005700*************************
005800 WORKING-STORAGE SECTION.
005900*************************
006000 01  FILLER                          PIC X(24)        VALUE
006100     "** PROGRAM FRDVDEC   **".
006200
006300 01  WK-C-COMMON.
006400     COPY FRDCMWS.
006500
006600 01  WK-C-DEC-WORK-AREA.
006700     05  WK-N-DEC-FACTOR-COUNT        PIC 9(01) COMP.
006800* FRM019 - ALTERNATE CHARACTER VIEW OF THE FACTOR COUNT, KEPT
006900*          FOR THE SAME REASON THE DASHBOARD TRACE JOB LOOKS AT
007000*          RAW WORK AREAS ON AN ABEND DUMP.
007100     05  WK-C-DEC-FACTOR-COUNT-X REDEFINES
007200             WK-N-DEC-FACTOR-COUNT    PIC X(01).
007300     05  FILLER                       PIC X(08).
007400
007500*****************
007600 LINKAGE SECTION.
007700*****************
007800 COPY VDEC.
007900 EJECT
008000****************************************************************
008100 PROCEDURE DIVISION USING WK-C-VDEC-RECORD.
008200****************************************************************
008300 MAIN-MODULE.
008400     MOVE ZERO   TO WK-C-VDEC-RSKSCR.
008500     MOVE SPACES TO WK-C-VDEC-RSKFC1.
008600     MOVE SPACES TO WK-C-VDEC-RSKFC2.
008700     MOVE ZERO   TO WK-N-DEC-FACTOR-COUNT.
008800
008900     PERFORM E100-APPLY-ANOMALY-FACTOR
009000        THRU E199-APPLY-ANOMALY-FACTOR-EX.
009100
009200     PERFORM E200-APPLY-CONFIDENCE-FACTOR
009300        THRU E299-APPLY-CONFIDENCE-FACTOR-EX.
009400
009500     PERFORM E300-SET-STATUS
009600        THRU E399-SET-STATUS-EX.
009700
009800     GOBACK.
009900
010000*---------------------------------------------------------------*
010100* E100 - AN ANOMALOUS TRANSACTION ADDS 0.60 TO THE RISK SCORE.  *
010200*---------------------------------------------------------------*
010300 E100-APPLY-ANOMALY-FACTOR.
010400     IF WK-C-VDEC-ANMFLG NOT = "Y"
010500        GO TO E199-APPLY-ANOMALY-FACTOR-EX.
010600
010700     ADD 0.60 TO WK-C-VDEC-RSKSCR.
010800     ADD 1 TO WK-N-DEC-FACTOR-COUNT.
010900     IF WK-N-DEC-FACTOR-COUNT = 1
011000        MOVE "Anomaly detected" TO WK-C-VDEC-RSKFC1
011100     ELSE
011200        MOVE "Anomaly detected" TO WK-C-VDEC-RSKFC2.
011300
011400 E199-APPLY-ANOMALY-FACTOR-EX.
011500     EXIT.
011600
011700*---------------------------------------------------------------*
011800* E200 - A CLASSIFICATION CONFIDENCE BELOW 0.70 ADDS A FURTHER  *
011900*        0.20 TO THE RISK SCORE.  A ZERO CONFIDENCE MEANS THE   *
012000*        CLASSIFIER WAS NEVER INVOKED (CATEGORY CAME IN ON THE  *
012100*        TRANSACTION RECORD ALREADY) SO IT DOES NOT COUNT.      *
012200*---------------------------------------------------------------*
012300 E200-APPLY-CONFIDENCE-FACTOR.
012400     IF WK-C-VDEC-CLSCNF = ZERO
012500        GO TO E299-APPLY-CONFIDENCE-FACTOR-EX.
012600     IF WK-C-VDEC-CLSCNF NOT < 0.70
012700        GO TO E299-APPLY-CONFIDENCE-FACTOR-EX.
012800
012900     ADD 0.20 TO WK-C-VDEC-RSKSCR.
013000     ADD 1 TO WK-N-DEC-FACTOR-COUNT.
013100     IF WK-N-DEC-FACTOR-COUNT = 1
013200        MOVE "Low classification confidence" TO WK-C-VDEC-RSKFC1
013300     ELSE
013400        MOVE "Low classification confidence" TO WK-C-VDEC-RSKFC2.
013500
013600 E299-APPLY-CONFIDENCE-FACTOR-EX.
013700     EXIT.
013800
013900*---------------------------------------------------------------*
014000* E300 - FRM034 - A RISK SCORE OF 0.70 OR MORE IS FLAGGED,      *
014100*        EVERYTHING ELSE IS LEFT PENDING FOR REVIEW.            *
014200*---------------------------------------------------------------*
014300 E300-SET-STATUS.
014400     IF WK-C-VDEC-RSKSCR NOT < 0.70
014500        MOVE "FLAGGED"  TO WK-C-VDEC-STATUS
014600     ELSE
014700        MOVE "PENDING"  TO WK-C-VDEC-STATUS.
014800
014900 E399-SET-STATUS-EX.
015000     EXIT.
015100
015200******************************************************************
015300************** END OF PROGRAM SOURCE -  FRDVDEC ****************
015400******************************************************************
