000100******************************************************************
000200* FRDVHIS - PRIOR-TRANSACTION HISTORY RECORD FOR THE FRAUD
000300*           MONITORING BATCH, AND THE WORKING-STORAGE TABLE THE
000400*           WHOLE OF FRDHIS-IN IS LOADED INTO AT A020 SO EACH
000500*           TRANSACTION'S 90 DAY BASELINE CAN BE BUILT BY AN
000600*           IN-MEMORY SCAN INSTEAD OF A KEYED RE-READ (THERE IS
000700*           NO INDEX OVER USER/CATEGORY/DATE ON THIS EXTRACT).
000800******************************************************************
000900* HISTORY OF MODIFICATION:
001000******************************************************************
001100* FRM001 - PDIAZR  - 18/03/1991 - FRAUD MONITORING BATCH PROJECT
001200*                     - INITIAL VERSION.
001300*------------------------------------------------------------------
001400* FRM022 - TMOKEN   - 23/02/1999 - E-REQUEST 51902
001500*                     - RAISED FRD-HIST-MAX FROM 500 TO 2000 -
001600*                       CARD-SPEND VOLUME OUTGREW THE ORIGINAL
001700*                       TABLE SIZE IN THE OCTOBER RUN.
001800******************************************************************
001900 01  FRD-HIS-RECORD.
002000     05  HI-USRID                PIC 9(09).
002100*                                USER ID
002200     05  HI-CATGRY               PIC X(20).
002300*                                CATEGORY
002400     05  HI-HISDTE                PIC X(08).
002500*                                TRANSACTION DATE, CCYYMMDD
002600     05  HI-AMT                  PIC S9(09)V99 COMP-3.
002700*                                HISTORICAL AMOUNT, 2 DECIMALS
002800     05  FILLER                  PIC X(01).
002900
003000* -------------- IN-MEMORY HISTORY TABLE (LOADED AT A020) -------
003100 01  FRD-HIST-TABLE-CONTROL.
003200     05  FRD-HIST-MAX            PIC 9(04) COMP VALUE 2000.
003300     05  FRD-HIST-COUNT          PIC 9(04) COMP VALUE ZERO.
003400 01  FRD-HIST-TABLE.
003500     05  FRD-HIST-ENTRY OCCURS 2000 TIMES
003600             INDEXED BY FRD-HIST-IDX.
003700         10  HT-USRID             PIC 9(09).
003800         10  HT-CATGRY            PIC X(20).
003900         10  HT-HISDTE            PIC X(08).
004000         10  HT-AMT               PIC S9(09)V99 COMP-3.
