000100* VNOT - LINKAGE RECORD PASSED TO FRDVNOT (ALERT NOTIFIER).
000200*        CALLED ONLY WHEN THE ORCHESTRATOR'S OWN 0.40 GATE AT
000300*        B400 IN FRDBAT01 HAS ALREADY PASSED - FRDVNOT DOES NOT
000400*        RE-TEST THE RISK SCORE, IT ONLY BUILDS THE ALERT TEXT.
000500* FRM001 - PDIAZR - 18/03/1991 - INITIAL VERSION.
000600 01  WK-C-VNOT-RECORD.
000700     05  WK-C-VNOT-INPUT.
000800         10  WK-C-VNOT-RSKSCR     PIC S9V99 COMP-3.
000900         10  WK-C-VNOT-AMT        PIC S9(09)V99 COMP-3.
001000         10  WK-C-VNOT-MERCH      PIC X(40).
001100         10  WK-C-VNOT-ANMRSN     PIC X(80).
001200     05  WK-C-VNOT-OUTPUT.
001300         10  WK-C-VNOT-SEVTY      PIC X(06).
001400         10  WK-C-VNOT-TITLE      PIC X(60).
001500         10  WK-C-VNOT-MSG        PIC X(80).
001600         10  WK-C-VNOT-RECOM      PIC X(60).
001700     05  FILLER                   PIC X(05).
