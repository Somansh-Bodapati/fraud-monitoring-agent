000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     FRDVNOT.
000500 AUTHOR.         PDIAZR.
000600 INSTALLATION.   CARD SERVICES DIVISION.
000700 DATE-WRITTEN.   28 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - PRODUCTION LIBRARY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO BUILD THE ALERT
001200*               SEVERITY, TITLE, MESSAGE AND RECOMMENDATION TEXT
001300*               FOR A TRANSACTION THE ORCHESTRATOR HAS ALREADY
001400*               DECIDED CLEARS THE 0.40 ALERTING THRESHOLD.
001500*               THIS IS THE "NOTIFY" STEP OF THE FRAUD
001600*               MONITORING BATCH PIPELINE - IT DOES NOT TEST
001700*               THE RISK SCORE ITSELF, THE CALLER HAS ALREADY
001800*               DONE THAT AT B400.
001900*===========================================================
002000* HISTORY OF MODIFICATION:
002100*===========================================================
002200* FRM004 - PDIAZR  - 28/03/1991 - FRAUD MONITORING BATCH
002300*                     PROJECT - INITIAL VERSION.
002400*-----------------------------------------------------------*
002500* FRM020 - DLIMTL   - 08/04/1994 - MERCHANT NAME DEFAULTS TO
002600*                     "Unknown" IN THE ALERT TITLE WHEN THE
002700*                     TRANSACTION CAME IN WITH BLANK MERCHANT -
002800*                     TITLE WAS PRINTING WITH A RAGGED BLANK
002900*                     TAIL ON THE DASHBOARD SCREEN.
003000*-----------------------------------------------------------*
003100* Y2K004 - PDIAZR  - 21/10/1998 - YEAR 2000 READINESS REVIEW -
003200*                     NO DATE FIELDS IN THIS PROGRAM.  NO
003300*                     CHANGES REQUIRED, SIGNED OFF Y2K TEAM.
003400*-----------------------------------------------------------*
003500* FRM035 - TMOKEN   - 24/02/2005 - E-REQUEST 13115 - AMOUNT IN
003600*                     THE ALERT TITLE NOW SQUEEZES LEADING
003700*                     BLANKS THE SAME AS THE ANOMALY REASON
003800*                     TEXT BUILT BY FRDVANM.
003900*===========================================================
004000 EJECT
004100**********************
004200 ENVIRONMENT DIVISION.
004300**********************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-AS400.
004600 OBJECT-COMPUTER.  IBM-AS400.
004700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004800                    UPSI-0 IS UPSI-SWITCH-0.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300***************
005400 DATA DIVISION.
005500***************
005600 FILE SECTION.
005700
005800*************************
005900 WORKING-STORAGE SECTION.
006000*************************
006100 01  FILLER                          PIC X(24)        VALUE
006200     "** PROGRAM FRDVNOT   **".
006300
006400 01  WK-C-COMMON.
006500     COPY FRDCMWS.
006600
006700 01  WK-C-NOT-WORK-AREA.
006800     05  WK-C-NOT-MERCH-WORK          PIC X(40).
006900     05  WK-C-NOT-AMT-ED               PIC ZZZZZZZZ9.99.
007000* FRM035 - ALTERNATE CHARACTER VIEW OF THE EDITED AMOUNT, SAME
007100*          TRICK USED IN FRDVANM'S TEXT-BUILDING WORK AREA.
007200     05  WK-C-NOT-AMT-ED-X REDEFINES WK-C-NOT-AMT-ED
007300                                       PIC X(12).
007400     05  WK-C-SQZ-IN                   PIC X(15).
007500     05  WK-C-SQZ-OUT                  PIC X(15).
007600     05  WK-N-SQZ-LEAD                 PIC 9(02) COMP.
007700     05  WK-C-NOT-AMT-TRIM             PIC X(15).
007800
007900     05  WK-C-NOT-RECOMMEND-TEXT.
008000         10  FILLER PIC X(60) VALUE
008100             "Please review this transaction for potential
008150-    " fraud or errors".
008200     05  FILLER                       PIC X(08).
008300
008400*****************
008500 LINKAGE SECTION.
008600*****************
008700 COPY VNOT.
008800 EJECT
008900****************************************************************
009000 PROCEDURE DIVISION USING WK-C-VNOT-RECORD.
009100****************************************************************
009200 MAIN-MODULE.
009300     MOVE SPACES TO WK-C-VNOT-SEVTY.
009400     MOVE SPACES TO WK-C-VNOT-TITLE.
009500     MOVE SPACES TO WK-C-VNOT-MSG.
009600     MOVE SPACES TO WK-C-VNOT-RECOM.
009700
009800     PERFORM F100-SET-SEVERITY
009900        THRU F199-SET-SEVERITY-EX.
010000
010100     PERFORM F200-BUILD-TITLE
010200        THRU F299-BUILD-TITLE-EX.
010300
010400     PERFORM F300-BUILD-MESSAGE
010500        THRU F399-BUILD-MESSAGE-EX.
010600
010700     PERFORM F400-SET-RECOMMENDATION
010800        THRU F499-SET-RECOMMENDATION-EX.
010900
011000     GOBACK.
011100
011200*---------------------------------------------------------------*
011300* F100 - A RISK SCORE OF 0.70 OR MORE IS A HIGH SEVERITY ALERT, *
011400*        EVERYTHING ELSE THAT REACHES THIS PROGRAM (THE CALLER  *
011500*        ALREADY GATED OUT ANYTHING BELOW 0.40) IS MEDIUM.      *
011600*---------------------------------------------------------------*
011700 F100-SET-SEVERITY.
011800     IF WK-C-VNOT-RSKSCR NOT < 0.70
011900        MOVE "HIGH"   TO WK-C-VNOT-SEVTY
012000     ELSE
012100        MOVE "MEDIUM" TO WK-C-VNOT-SEVTY.
012200
012300 F199-SET-SEVERITY-EX.
012400     EXIT.
012500
012600*---------------------------------------------------------------*
012700* F200 - "Anomaly Detected: $<AMOUNT> at <MERCHANT>".  FRM020 - *
012800*        BLANK MERCHANT BECOMES "Unknown".                      *
012900*---------------------------------------------------------------*
013000 F200-BUILD-TITLE.
013100     IF WK-C-VNOT-MERCH = SPACES
013200        MOVE "Unknown"        TO WK-C-NOT-MERCH-WORK
013300     ELSE
013400        MOVE WK-C-VNOT-MERCH  TO WK-C-NOT-MERCH-WORK.
013500
013600     MOVE WK-C-VNOT-AMT       TO WK-C-NOT-AMT-ED.
013700     MOVE WK-C-NOT-AMT-ED     TO WK-C-SQZ-IN.
013800     PERFORM F450-SQUEEZE-LEADING-BLANKS
013900        THRU F459-SQUEEZE-LEADING-BLANKS-EX.
014000     MOVE WK-C-SQZ-OUT        TO WK-C-NOT-AMT-TRIM.
014100
014200     STRING "Anomaly Detected: $"        DELIMITED BY SIZE
014300            WK-C-NOT-AMT-TRIM            DELIMITED BY SPACE
014400            " at "                        DELIMITED BY SIZE
014500            WK-C-NOT-MERCH-WORK          DELIMITED BY SIZE
014600       INTO WK-C-VNOT-TITLE.
014700
014800 F299-BUILD-TITLE-EX.
014900     EXIT.
015000
015100*---------------------------------------------------------------*
015200* F300 - THE ANOMALY REASON TEXT BECOMES THE ALERT MESSAGE WHEN *
015300*        FRDVANM BUILT ONE, OTHERWISE A GENERIC FALLBACK IS     *
015400*        USED (THE TRANSACTION WAS STILL FLAGGED ON LOW         *
015500*        CLASSIFICATION CONFIDENCE ALONE).                      *
015600*---------------------------------------------------------------*
015700 F300-BUILD-MESSAGE.
015800     IF WK-C-VNOT-ANMRSN = SPACES
015900        MOVE "Transaction flagged as anomalous"
016000           TO WK-C-VNOT-MSG
016100     ELSE
016200        MOVE WK-C-VNOT-ANMRSN TO WK-C-VNOT-MSG.
016300
016400 F399-BUILD-MESSAGE-EX.
016500     EXIT.
016600
016700*---------------------------------------------------------------*
016800* F400 - FIXED RECOMMENDATION TEXT.  EVERY ALERT THIS SHOP HAS   *
016900*        EVER RAISED CARRIES THE SAME REVIEW INSTRUCTION - THE  *
017000*        DASHBOARD TEAM HAS NEVER ASKED FOR A SEVERITY-SPECIFIC *
017100*        VARIANT.                                               *
017200*---------------------------------------------------------------*
017300 F400-SET-RECOMMENDATION.
017400     MOVE WK-C-NOT-RECOMMEND-TEXT TO WK-C-VNOT-RECOM.
017500 F499-SET-RECOMMENDATION-EX.
017600     EXIT.
017700
017800 F450-SQUEEZE-LEADING-BLANKS.
017900     MOVE SPACES TO WK-C-SQZ-OUT.
018000     MOVE ZERO   TO WK-N-SQZ-LEAD.
018100     INSPECT WK-C-SQZ-IN TALLYING WK-N-SQZ-LEAD
018200         FOR LEADING SPACE.
018300     IF WK-N-SQZ-LEAD < 15
018400        MOVE WK-C-SQZ-IN (WK-N-SQZ-LEAD + 1:) TO WK-C-SQZ-OUT.
018500 F459-SQUEEZE-LEADING-BLANKS-EX.
018600     EXIT.
018700
018800******************************************************************
018900************** END OF PROGRAM SOURCE -  FRDVNOT ****************
019000******************************************************************
