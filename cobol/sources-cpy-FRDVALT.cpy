000100******************************************************************
000200* FRDVALT - ALERT RECORD FOR THE FRAUD MONITORING BATCH.  ONE
000300*           OCCURRENCE WRITTEN TO FRDALT-OUT FOR EACH TRANSACTION
000400*           WHOSE RISK SCORE REACHES THE NOTIFICATION GATE.
000500******************************************************************
000600* HISTORY OF MODIFICATION:
000700******************************************************************
000800* FRM001 - PDIAZR  - 18/03/1991 - FRAUD MONITORING BATCH PROJECT
000900*                     - INITIAL VERSION.
001000******************************************************************
001100 01  FRD-ALT-RECORD.
001200     05  AT-USRID                PIC 9(09).
001300*                                OWNING USER ID
001400     05  AT-EXTID                PIC X(20).
001500*                                SOURCE TRANSACTION ID
001600     05  AT-TYPE                 PIC X(10).
001700         88  AT-TYPE-ANOMALY              VALUE "ANOMALY".
001800     05  AT-SEVTY                PIC X(06).
001900         88  AT-SEV-HIGH                  VALUE "HIGH".
002000         88  AT-SEV-MEDIUM                VALUE "MEDIUM".
002100     05  AT-TITLE                PIC X(60).
002200*                                "ANOMALY DETECTED: $<AMT> AT
002300*                                <MERCHANT-OR-UNKNOWN>"
002400     05  AT-MSG                  PIC X(80).
002500*                                ANOMALY REASON, OR "TRANSACTION
002600*                                FLAGGED AS ANOMALOUS" IF NONE
002700     05  AT-RECOM                PIC X(60).
002800*                                CONSTANT RECOMMENDATION TEXT
002900     05  FILLER                  PIC X(05).
