000100******************************************************************
000200* FRDCMWS - COMMON WORKING STORAGE FOR THE FRAUD MONITORING
000300*           TRANSACTION PROCESSING BATCH (FRDBAT01 AND CALLED
000400*           SUBORDINATE MODULES FRDVCLS/FRDVANM/FRDVDEC/FRDVNOT).
000500*           HOLDS THE STANDARD FILE-STATUS CONDITION NAMES AND
000600*           THE RUN-DATE WORK AREA COMMON TO ALL OF THE ABOVE.
000700*           MODELLED ON THE ASCMWS COMMON COPYBOOK USED BY THE
000800*           TRANSFER-VALIDATION SUBROUTINES.
000900******************************************************************
001000* HISTORY OF MODIFICATION:
001100******************************************************************
001200* FRM001 - PDIAZR  - 18/03/1991 - FRAUD MONITORING BATCH PROJECT
001300*                     - INITIAL VERSION, COPIED FROM ASCMWS SHAPE
001400*                       FOR THE NEW FRD APPLICATION.
001500*------------------------------------------------------------------
001600* FRM014 - TMOKEN   - 11/07/1996 - E-REQUEST 51120
001700*                     - ADD WK-C-RUN-DATE-8 / WK-N-RUN-DATE-8 SO
001800*                       THE 90 DAY ANOMALY WINDOW CAN BE COMPUTED
001900*                       WITHOUT A CALL TO THE SYSTEM DATE ROUTINE
002000*                       ON EVERY TRANSACTION.
002100******************************************************************
002200 05  WK-C-FILE-STATUS            PIC X(02).
002300     88  WK-C-SUCCESSFUL                     VALUE "00".
002400     88  WK-C-END-OF-FILE                    VALUE "10".
002500     88  WK-C-DUPLICATE-KEY                  VALUE "22".
002600     88  WK-C-RECORD-NOT-FOUND               VALUE "23" "35" "46".
002700     88  WK-C-INVALID-KEY                    VALUE "21" "22"
002800                                                    "23" "24".
002900
003000* ---------------- RUN-DATE WORK AREA (SET AT A010) -------------
003100 05  WK-C-RUN-DATE-8              PIC X(08).
003200 05  WK-N-RUN-DATE-8 REDEFINES WK-C-RUN-DATE-8.
003300     10  WK-N-RUN-CCYY            PIC 9(04).
003400     10  WK-N-RUN-MM              PIC 9(02).
003500     10  WK-N-RUN-DD              PIC 9(02).
003600 05  WK-N-RUN-DATE-JUL            PIC 9(07) COMP-3.
003700 05  WK-N-BASELINE-DATE-JUL       PIC 9(07) COMP-3.
003800 05  WK-C-BASELINE-DATE-8         PIC X(08).
003900 05  WK-N-BASELINE-DATE-8 REDEFINES WK-C-BASELINE-DATE-8.
004000     10  WK-N-BASE-DISP-CCYY      PIC 9(04).
004100     10  WK-N-BASE-DISP-MM        PIC 9(02).
004200     10  WK-N-BASE-DISP-DD        PIC 9(02).
004300
004400* ---------------- MISCELLANEOUS COMMON SWITCHES ----------------
004500 05  WK-C-COMMON-SWITCH           PIC X(01).
004600     88  WK-C-COMMON-YES                     VALUE "Y".
004700     88  WK-C-COMMON-NO                      VALUE "N".
004800 05  FILLER                       PIC X(10).
