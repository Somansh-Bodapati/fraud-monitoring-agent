000100* VCLS - LINKAGE RECORD PASSED TO FRDVCLS (SPEND CATEGORY
000200*        CLASSIFIER).  NAMED FOR THE CALLED PROGRAM THE SAME WAY
000300*        VBAC IS NAMED FOR TRFVBAC.
000400* FRM001 - PDIAZR - 18/03/1991 - INITIAL VERSION.
000500 01  WK-C-VCLS-RECORD.
000600     05  WK-C-VCLS-INPUT.
000700         10  WK-C-VCLS-MERCH      PIC X(40).
000800         10  WK-C-VCLS-DESC       PIC X(60).
000900     05  WK-C-VCLS-OUTPUT.
001000         10  WK-C-VCLS-CATGRY     PIC X(20).
001100         10  WK-C-VCLS-CLSCNF     PIC 9V999 COMP-3.
001200     05  FILLER                   PIC X(05).
