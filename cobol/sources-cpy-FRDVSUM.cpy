000100******************************************************************
000200* FRDVSUM - DASHBOARD SUMMARY RECORD FOR THE FRAUD MONITORING
000300*           BATCH.  ONE OCCURRENCE WRITTEN TO FRDSUM-OUT AT END
000400*           OF RUN, CARRYING THE CONTROL TOTALS AND THE
000500*           PER-CATEGORY BREAKDOWN THE DASHBOARD SCREEN READS.
000600*           THE CATEGORY TABLE IS BUILT FIRST-SEEN ORDER (NOT
000700*           SORTED) AND LINEAR-SEARCHED PER TRANSACTION SINCE
000800*           THIS SHOP'S CATEGORY VOCABULARY IS SMALL AND FIXED.
000900******************************************************************
001000* HISTORY OF MODIFICATION:
001100******************************************************************
001200* FRM001 - PDIAZR  - 18/03/1991 - FRAUD MONITORING BATCH PROJECT
001300*                     - INITIAL VERSION.
001400******************************************************************
001500 01  FRD-SUM-RECORD.
001600     05  SM-TOTCNT               PIC 9(07).
001700*                                COUNT OF TRANSACTIONS PROCESSED
001800     05  SM-TOTAMT               PIC S9(11)V99 COMP-3.
001900*                                SUM OF ALL TRANSACTION AMOUNTS
002000     05  SM-ANMCNT               PIC 9(07).
002100*                                COUNT FLAGGED IS-ANOMALY = "Y"
002200     05  SM-FLGCNT               PIC 9(07).
002300*                                COUNT WITH STATUS = "FLAGGED"
002400     05  SM-ALTCNT               PIC 9(07).
002500*                                COUNT OF ALERT RECORDS WRITTEN
002600     05  SM-CAT-USED             PIC 9(02).
002700*                                NUMBER OF CATEGORY ENTRIES USED
002800*                                THIS RUN (0-15, CONTROLS THE
002900*                                OCCURS DEPENDING ON BELOW)
003000     05  SM-CAT-TABLE OCCURS 1 TO 15 TIMES
003100             DEPENDING ON SM-CAT-USED
003200             INDEXED BY SM-CAT-IDX.
003300         10  SM-CATNAM            PIC X(20).
003400*                                CATEGORY NAME
003500         10  SM-CATCNT            PIC 9(07).
003600*                                TRANSACTIONS IN THIS CATEGORY
003700         10  SM-CATTOT            PIC S9(09)V99 COMP-3.
003800*                                AMOUNT SUM FOR THIS CATEGORY
003900         10  FILLER               PIC X(03).
