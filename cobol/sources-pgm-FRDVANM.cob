000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     FRDVANM.
000500 AUTHOR.         PDIAZR.
000600 INSTALLATION.   CARD SERVICES DIVISION.
000700 DATE-WRITTEN.   22 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - PRODUCTION LIBRARY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO DETECT A STATISTICAL
001200*               ANOMALY IN A TRANSACTION AMOUNT.  IT BUILDS THE
001300*               TRAILING 90-DAY SAME-USER, SAME-CATEGORY AMOUNT
001400*               SAMPLE FROM THE IN-MEMORY HISTORY TABLE PASSED
001500*               IN BY THE CALLER, COMPUTES THE SAMPLE MEAN AND
001600*               THE UNBIASED (N-1) SAMPLE STANDARD DEVIATION,
001700*               AND FLAGS THE TRANSACTION WHEN ITS Z-SCORE
001800*               EXCEEDS THE FIXED ANOMALY THRESHOLD OF 2.00.
001900*               THIS IS THE "ANOMALY" STEP OF THE FRAUD
002000*               MONITORING BATCH PIPELINE.
002100*===========================================================
002200* HISTORY OF MODIFICATION:
002300*===========================================================
002400* FRM002 - PDIAZR  - 22/03/1991 - FRAUD MONITORING BATCH
002500*                     PROJECT - INITIAL VERSION.  SQUARE ROOT
002600*                     IS COMPUTED BY NEWTON'S METHOD SINCE THIS
002700*                     SHOP'S COMPILER RELEASE HAS NO SQRT
002800*                     LIBRARY FUNCTION - SEE D250.
002900*-----------------------------------------------------------*
003000* FRM018 - DLIMTL   - 04/04/1994 - CORRECTED SAMPLE VARIANCE
003100*                     TO DIVIDE BY (N-1) NOT N - MATCHES THE
003200*                     STATISTICS PACKAGE USED BY RISK MODELLING
003300*                     ON THE MAINFRAME SIDE.  SINGLE-POINT
003400*                     SAMPLES NOW TREATED AS STD = 0 RATHER
003500*                     THAN DIVIDE-BY-ZERO ABEND.
003600*-----------------------------------------------------------*
003700* Y2K002 - PDIAZR  - 21/10/1998 - YEAR 2000 READINESS REVIEW -
003800*                     BASELINE DATE COMPARE USES CCYYMMDD
003900*                     PASSED IN BY THE CALLER, NO 2-DIGIT YEAR
004000*                     WINDOWING IN THIS PROGRAM.  NO CHANGES
004100*                     REQUIRED, SIGNED OFF Y2K TEAM.
004200*-----------------------------------------------------------*
004300* FRM033 - TMOKEN   - 17/02/2005 - E-REQUEST 13115 - REASON
004400*                     TEXT NOW SQUEEZES LEADING BLANKS OUT OF
004500*                     THE EDITED AMOUNT/MEAN/Z-SCORE BEFORE
004600*                     BUILDING THE MESSAGE - DASHBOARD SCREEN
004700*                     WAS SHOWING "$   42.00" WITH A RAGGED
004800*                     LEFT MARGIN.
004900*===========================================================
005000 EJECT
005100**********************
005200 ENVIRONMENT DIVISION.
005300**********************
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-AS400.
005600 OBJECT-COMPUTER.  IBM-AS400.
005700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005800                    UPSI-0 IS UPSI-SWITCH-0.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200
006300***************
006400 DATA DIVISION.
006500***************
006600 FILE SECTION.
006700
006800*************************
006900 WORKING-STORAGE SECTION.
007000*************************
007100 01  FILLER                          PIC X(24)        VALUE
007200     "** PROGRAM FRDVANM   **".
007300
007400* ------------------ PROGRAM WORKING STORAGE -------------------*
007500 01  WK-C-COMMON.
007600     COPY FRDCMWS.
007700
007800 01  WK-C-ANM-WORK-AREA.
007900     05  WK-N-ANM-IDX                PIC 9(04) COMP.
008000     05  WK-N-ANM-SAMPLE-COUNT        PIC 9(04) COMP.
008100     05  WK-N-ANM-SAMPLE-SUM          PIC S9(11)V99 COMP-3.
008200     05  WK-N-ANM-MEAN                PIC S9(09)V99 COMP-3.
008300     05  WK-N-ANM-SUMSQ               PIC S9(13)V9999 COMP-3.
008400     05  WK-N-ANM-DEVIATION           PIC S9(09)V99 COMP-3.
008500     05  WK-N-ANM-VARIANCE            PIC S9(13)V9999 COMP-3.
008600     05  WK-N-ANM-STD                 PIC S9(09)V9999 COMP-3.
008700     05  WK-N-ANM-ABS-DIFF            PIC S9(09)V99 COMP-3.
008800     05  WK-N-ANM-ZSCORE              PIC S9(03)V99 COMP-3.
008900     05  WK-C-ANM-SAMPLE-TABLE.
009000         10  WK-N-ANM-SAMPLE-AMT OCCURS 2000 TIMES
009100                 PIC S9(09)V99 COMP-3.
009200     05  FILLER                       PIC X(08).
009300
009400* ---------------- SQUARE ROOT WORK AREA (NEWTON'S METHOD) ------
009500 01  WK-C-SQRT-WORK-AREA.
009600     05  WK-N-SQRT-X                  PIC S9(13)V9999 COMP-3.
009700     05  WK-N-SQRT-R                  PIC S9(09)V9999 COMP-3.
009800     05  WK-N-SQRT-PREV               PIC S9(09)V9999 COMP-3.
009900     05  WK-N-SQRT-ITER                PIC 9(02) COMP.
010000     05  FILLER                       PIC X(08).
010100
010200* ---------------- TEXT-BUILDING WORK AREA -----------------------
010300 01  WK-C-ANM-TEXT-WORK-AREA.
010400     05  WK-C-ANM-AMT-ED               PIC ZZZZZZZZ9.99.
010500* FRM033 - ALTERNATE CHARACTER VIEW OF THE EDITED AMOUNT, USED
010600*          SO THE SQUEEZE-BLANKS ROUTINE CAN INSPECT IT WITHOUT
010700*          AN EXTRA MOVE - SAME TRICK USED IN FRDVNOT.
010800     05  WK-C-ANM-AMT-ED-X REDEFINES WK-C-ANM-AMT-ED
010900                                       PIC X(12).
011000     05  WK-C-ANM-MEAN-ED              PIC ZZZZZZZZ9.99.
011100     05  WK-C-ANM-ZSCORE-ED            PIC ZZ9.99.
011200     05  WK-C-SQZ-IN                   PIC X(15).
011300     05  WK-C-SQZ-OUT                  PIC X(15).
011400     05  WK-N-SQZ-LEAD                 PIC 9(02) COMP.
011500     05  WK-C-ANM-AMT-TRIM             PIC X(15).
011600     05  WK-C-ANM-MEAN-TRIM            PIC X(15).
011700     05  WK-C-ANM-ZSCORE-TRIM          PIC X(15).
011800     05  FILLER                       PIC X(08).
011900
012000*****************
012100 LINKAGE SECTION.
012200*****************
012300 COPY VANM.
012400 COPY FRDVHIS.
012500 EJECT
012600****************************************************************
012700 PROCEDURE DIVISION USING WK-C-VANM-RECORD
012800                           FRD-HIST-TABLE-CONTROL
012900                           FRD-HIST-TABLE.
013000****************************************************************
013100 MAIN-MODULE.
013200     MOVE "N"                    TO WK-C-VANM-ANMFLG.
013300     MOVE ZERO                   TO WK-C-VANM-ANMSCR.
013400     MOVE SPACES                 TO WK-C-VANM-ANMRSN.
013500
013600     PERFORM D100-BUILD-BASELINE-SAMPLE
013700        THRU D199-BUILD-BASELINE-SAMPLE-EX.
013800
013900     IF WK-N-ANM-SAMPLE-COUNT = ZERO
014000        GOBACK.
014100
014200     PERFORM D200-COMPUTE-STATISTICS
014300        THRU D299-COMPUTE-STATISTICS-EX.
014400
014500     IF WK-N-ANM-STD > 0
014600        PERFORM D300-COMPUTE-ZSCORE
014700           THRU D399-COMPUTE-ZSCORE-EX.
014800
014900     GOBACK.
015000
015100*---------------------------------------------------------------*
015200* D100 - SCAN THE HISTORY TABLE FOR RECORDS MATCHING THE        *
015300*        TRANSACTION'S USER ID AND (POSSIBLY RECLASSIFIED)      *
015400*        CATEGORY, WITH A DATE ON OR AFTER THE 90-DAY BASELINE  *
015500*        CUT-OFF THE CALLER PASSED IN.                          *
015600*---------------------------------------------------------------*
015700 D100-BUILD-BASELINE-SAMPLE.
015800     MOVE ZERO TO WK-N-ANM-SAMPLE-COUNT.
015900     MOVE ZERO TO WK-N-ANM-SAMPLE-SUM.
016000
016100     IF FRD-HIST-COUNT = ZERO
016200        GO TO D199-BUILD-BASELINE-SAMPLE-EX.
016300
016400     PERFORM D110-TEST-ONE-HISTORY-ENTRY
016500        THRU D119-TEST-ONE-HISTORY-ENTRY-EX
016600        VARYING WK-N-ANM-IDX FROM 1 BY 1
016700        UNTIL WK-N-ANM-IDX > FRD-HIST-COUNT.
016800
016900 D199-BUILD-BASELINE-SAMPLE-EX.
017000     EXIT.
017100
017200 D110-TEST-ONE-HISTORY-ENTRY.
017300     IF HT-USRID (WK-N-ANM-IDX) NOT = WK-C-VANM-USRID
017400        GO TO D119-TEST-ONE-HISTORY-ENTRY-EX.
017500     IF HT-CATGRY (WK-N-ANM-IDX) NOT = WK-C-VANM-CATGRY
017600        GO TO D119-TEST-ONE-HISTORY-ENTRY-EX.
017700     IF HT-HISDTE (WK-N-ANM-IDX) < WK-C-VANM-BASE-DTE
017800        GO TO D119-TEST-ONE-HISTORY-ENTRY-EX.
017900
018000     ADD 1 TO WK-N-ANM-SAMPLE-COUNT.
018100     ADD HT-AMT (WK-N-ANM-IDX) TO WK-N-ANM-SAMPLE-SUM.
018200     MOVE HT-AMT (WK-N-ANM-IDX)
018300         TO WK-N-ANM-SAMPLE-AMT (WK-N-ANM-SAMPLE-COUNT).
018400
018500 D119-TEST-ONE-HISTORY-ENTRY-EX.
018600     EXIT.
018700
018800*---------------------------------------------------------------*
018900* D200 - MEAN, AND (FOR N >= 2) THE UNBIASED SAMPLE STANDARD    *
019000*        DEVIATION.  FRM018 - A SINGLE-POINT SAMPLE IS LEFT AT  *
019100*        STD = 0, NOT DIVIDED BY ZERO.                          *
019200*---------------------------------------------------------------*
019300 D200-COMPUTE-STATISTICS.
019400     COMPUTE WK-N-ANM-MEAN ROUNDED =
019500         WK-N-ANM-SAMPLE-SUM / WK-N-ANM-SAMPLE-COUNT.
019600
019700     MOVE ZERO TO WK-N-ANM-STD.
019800     IF WK-N-ANM-SAMPLE-COUNT = 1
019900        GO TO D299-COMPUTE-STATISTICS-EX.
020000
020100     MOVE ZERO TO WK-N-ANM-SUMSQ.
020200     PERFORM D210-ACCUMULATE-SQUARED-DEVIATION
020300        THRU D219-ACCUMULATE-SQUARED-DEVIATION-EX
020400        VARYING WK-N-ANM-IDX FROM 1 BY 1
020500        UNTIL WK-N-ANM-IDX > WK-N-ANM-SAMPLE-COUNT.
020600
020700     COMPUTE WK-N-ANM-VARIANCE ROUNDED =
020800         WK-N-ANM-SUMSQ / (WK-N-ANM-SAMPLE-COUNT - 1).
020900
021000     IF WK-N-ANM-VARIANCE > ZERO
021100        PERFORM D250-COMPUTE-SQUARE-ROOT
021200           THRU D259-COMPUTE-SQUARE-ROOT-EX.
021300
021400 D299-COMPUTE-STATISTICS-EX.
021500     EXIT.
021600
021700 D210-ACCUMULATE-SQUARED-DEVIATION.
021800     COMPUTE WK-N-ANM-DEVIATION ROUNDED =
021900         WK-N-ANM-SAMPLE-AMT (WK-N-ANM-IDX) - WK-N-ANM-MEAN.
022000     COMPUTE WK-N-ANM-SUMSQ ROUNDED =
022100         WK-N-ANM-SUMSQ +
022200            (WK-N-ANM-DEVIATION * WK-N-ANM-DEVIATION).
022300 D219-ACCUMULATE-SQUARED-DEVIATION-EX.
022400     EXIT.
022500
022600*---------------------------------------------------------------*
022700* D250 - SQUARE ROOT OF WK-N-ANM-VARIANCE BY NEWTON'S METHOD -  *
022800*        SEE FRM002.  20 ITERATIONS IS FAR MORE THAN THIS       *
022900*        METHOD NEEDS TO CONVERGE ON A DOLLAR-SIZED VARIANCE,   *
023000*        BUT THE FIXED COUNT KEEPS THE ROUTINE'S RUN TIME       *
023100*        PREDICTABLE FOR THE JOB SCHEDULER.                     *
023200*---------------------------------------------------------------*
023300 D250-COMPUTE-SQUARE-ROOT.
023400     MOVE WK-N-ANM-VARIANCE      TO WK-N-SQRT-X.
023500     COMPUTE WK-N-SQRT-R ROUNDED = WK-N-SQRT-X / 2.
023600     IF WK-N-SQRT-R = ZERO
023700        MOVE 1 TO WK-N-SQRT-R.
023800
023900     PERFORM D251-ITERATE-SQUARE-ROOT
024000        THRU D251-ITERATE-SQUARE-ROOT-EX
024100        VARYING WK-N-SQRT-ITER FROM 1 BY 1
024200        UNTIL WK-N-SQRT-ITER > 20.
024300
024400     MOVE WK-N-SQRT-R            TO WK-N-ANM-STD.
024500
024600 D259-COMPUTE-SQUARE-ROOT-EX.
024700     EXIT.
024800
024900 D251-ITERATE-SQUARE-ROOT.
025000     MOVE WK-N-SQRT-R TO WK-N-SQRT-PREV.
025100     COMPUTE WK-N-SQRT-R ROUNDED =
025200         (WK-N-SQRT-PREV + (WK-N-SQRT-X / WK-N-SQRT-PREV)) / 2.
025300 D251-ITERATE-SQUARE-ROOT-EX.
025400     EXIT.
025500
025600*---------------------------------------------------------------*
025700* D300 - Z-SCORE = ABS(AMOUNT - MEAN) / STD.  ANOMALOUS WHEN    *
025800*        THE Z-SCORE EXCEEDS THE FIXED THRESHOLD OF 2.00.       *
025900*---------------------------------------------------------------*
026000 D300-COMPUTE-ZSCORE.
026100     COMPUTE WK-N-ANM-ABS-DIFF ROUNDED =
026200         WK-C-VANM-AMT - WK-N-ANM-MEAN.
026300     IF WK-N-ANM-ABS-DIFF < ZERO
026400        MULTIPLY WK-N-ANM-ABS-DIFF BY -1
026500           GIVING WK-N-ANM-ABS-DIFF.
026600
026700     COMPUTE WK-N-ANM-ZSCORE ROUNDED =
026800         WK-N-ANM-ABS-DIFF / WK-N-ANM-STD.
026900
027000     IF WK-N-ANM-ZSCORE > 2.00
027100        MOVE "Y"                    TO WK-C-VANM-ANMFLG
027200        MOVE WK-N-ANM-ZSCORE         TO WK-C-VANM-ANMSCR
027300        PERFORM D400-BUILD-ANOMALY-REASON
027400           THRU D499-BUILD-ANOMALY-REASON-EX.
027500
027600 D399-COMPUTE-ZSCORE-EX.
027700     EXIT.
027800
027900*---------------------------------------------------------------*
028000* D400 - BUILD THE HUMAN-READABLE REASON TEXT.  FRM033 -        *
028100*        LEADING BLANKS ARE SQUEEZED OUT OF EACH EDITED         *
028200*        NUMBER BEFORE IT GOES INTO THE MESSAGE.                *
028300*---------------------------------------------------------------*
028400 D400-BUILD-ANOMALY-REASON.
028500     MOVE WK-C-VANM-AMT           TO WK-C-ANM-AMT-ED.
028600     MOVE WK-C-ANM-AMT-ED         TO WK-C-SQZ-IN.
028700     PERFORM D450-SQUEEZE-LEADING-BLANKS
028800        THRU D459-SQUEEZE-LEADING-BLANKS-EX.
028900     MOVE WK-C-SQZ-OUT            TO WK-C-ANM-AMT-TRIM.
029000
029100     MOVE WK-N-ANM-MEAN           TO WK-C-ANM-MEAN-ED.
029200     MOVE WK-C-ANM-MEAN-ED        TO WK-C-SQZ-IN.
029300     PERFORM D450-SQUEEZE-LEADING-BLANKS
029400        THRU D459-SQUEEZE-LEADING-BLANKS-EX.
029500     MOVE WK-C-SQZ-OUT            TO WK-C-ANM-MEAN-TRIM.
029600
029700     MOVE WK-N-ANM-ZSCORE         TO WK-C-ANM-ZSCORE-ED.
029800     MOVE WK-C-ANM-ZSCORE-ED      TO WK-C-SQZ-IN.
029900     PERFORM D450-SQUEEZE-LEADING-BLANKS
030000        THRU D459-SQUEEZE-LEADING-BLANKS-EX.
030100     MOVE WK-C-SQZ-OUT            TO WK-C-ANM-ZSCORE-TRIM.
030200
030300     STRING "Amount $"                 DELIMITED BY SIZE
030400            WK-C-ANM-AMT-TRIM          DELIMITED BY SPACE
030500            " is significantly different from average $"
030600                                        DELIMITED BY SIZE
030700            WK-C-ANM-MEAN-TRIM         DELIMITED BY SPACE
030800            " (Z-score: "               DELIMITED BY SIZE
030900            WK-C-ANM-ZSCORE-TRIM       DELIMITED BY SPACE
031000            ")"                         DELIMITED BY SIZE
031100       INTO WK-C-VANM-ANMRSN.
031200
031300 D499-BUILD-ANOMALY-REASON-EX.
031400     EXIT.
031500
031600 D450-SQUEEZE-LEADING-BLANKS.
031700     MOVE SPACES TO WK-C-SQZ-OUT.
031800     MOVE ZERO   TO WK-N-SQZ-LEAD.
031900     INSPECT WK-C-SQZ-IN TALLYING WK-N-SQZ-LEAD
032000         FOR LEADING SPACE.
032100     IF WK-N-SQZ-LEAD < 15
032200        MOVE WK-C-SQZ-IN (WK-N-SQZ-LEAD + 1:) TO WK-C-SQZ-OUT.
032300 D459-SQUEEZE-LEADING-BLANKS-EX.
032400     EXIT.
032500
032600******************************************************************
032700************** END OF PROGRAM SOURCE -  FRDVANM ****************
032800******************************************************************
