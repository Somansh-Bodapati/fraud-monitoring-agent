000100* VANM - LINKAGE RECORD PASSED TO FRDVANM (STATISTICAL ANOMALY
000200*        DETECTOR).  THE HISTORY TABLE ITSELF IS NOT CARRIED IN
000300*        THIS RECORD - IT IS PASSED AS A SEPARATE USING
000400*        PARAMETER (COPY FRDVHIS IN THE CALLING PROGRAM AND IN
000500*        FRDVANM'S OWN LINKAGE SECTION) SO IT IS NOT DUPLICATED
000600*        BETWEEN WORKING-STORAGE AND LINKAGE.
000700* FRM001 - PDIAZR - 18/03/1991 - INITIAL VERSION.
000800 01  WK-C-VANM-RECORD.
000900     05  WK-C-VANM-INPUT.
001000         10  WK-C-VANM-USRID      PIC 9(09).
001100         10  WK-C-VANM-CATGRY     PIC X(20).
001200         10  WK-C-VANM-AMT        PIC S9(09)V99 COMP-3.
001300         10  WK-C-VANM-BASE-DTE   PIC X(08).
001400*                                90-DAY BASELINE CUT-OFF DATE,
001500*                                CCYYMMDD, COMPUTED ONCE BY THE
001600*                                CALLER AT A015
001700     05  WK-C-VANM-OUTPUT.
001800         10  WK-C-VANM-ANMFLG     PIC X(01).
001900         10  WK-C-VANM-ANMSCR     PIC S9(03)V99 COMP-3.
002000         10  WK-C-VANM-ANMRSN     PIC X(80).
002100     05  FILLER                   PIC X(05).
