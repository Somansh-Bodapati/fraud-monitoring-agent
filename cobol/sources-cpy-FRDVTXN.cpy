000100******************************************************************
000200* FRDVTXN - INBOUND TRANSACTION RECORD FOR THE FRAUD MONITORING
000300*           BATCH.  ONE OCCURRENCE PER TRANSACTION CREATED BY THE
000400*           ONLINE EXPENSE/CARD-SPEND FRONT END DURING THE DAY;
000500*           EXTRACTED TO FRDTXN-IN OVERNIGHT FOR THE AGENT-STYLE
000600*           REVIEW RUN (CLASSIFY / ANOMALY / DECIDE / NOTIFY).
000700******************************************************************
000800* HISTORY OF MODIFICATION:
000900******************************************************************
001000* FRM001 - PDIAZR  - 18/03/1991 - FRAUD MONITORING BATCH PROJECT
001100*                     - INITIAL VERSION.
001200*------------------------------------------------------------------
001300* FRM009 - TMOKEN   - 14/08/1993 - E-REQUEST 50874
001400*                     - ADD TR-TRNDTE-R REDEFINES SO THE BASELINE
001500*                       WINDOW COMPARE IN FRDBAT01 CAN GET AT THE
001600*                       CCYY/MM/DD PIECES WITHOUT UNSTRING.
001700*------------------------------------------------------------------
001800* FRM017 - PDIAZR  - 05/12/2016 - E-REQUEST 51340
001900*                     - ADD 88-LEVEL TR-SRCE-MANUAL FOR THE
002000*                       MANUAL-ENTRY SOURCE FLAG USED BY THE
002100*                       DASHBOARD RECONCILIATION JOB.
002200******************************************************************
002300 01  FRD-TXN-RECORD.
002400     05  TR-EXTID                PIC X(20).
002500*                                EXTERNAL TRANSACTION IDENTIFIER
002600     05  TR-USRID                PIC 9(09).
002700*                                OWNING USER ID
002800     05  TR-AMT                  PIC S9(09)V99 COMP-3.
002900*                                TRANSACTION AMOUNT, 2 DECIMALS
003000     05  TR-CUYCD                PIC X(03).
003100*                                CURRENCY CODE - INFORMATIONAL ONLY,
003200*                                NO CONVERSION IS PERFORMED
003300     05  TR-TRNDTE                PIC X(08).
003400*                                TRANSACTION DATE, CCYYMMDD
003500     05  TR-TRNDTE-R REDEFINES TR-TRNDTE.
003600         10  TR-TRN-CCYY          PIC 9(04).
003700         10  TR-TRN-MM            PIC 9(02).
003800         10  TR-TRN-DD            PIC 9(02).
003900     05  TR-MERCH                PIC X(40).
004000*                                MERCHANT NAME, MIXED CASE, MAY
004100*                                BE BLANK
004200     05  TR-DESC                 PIC X(60).
004300*                                FREE-TEXT DESCRIPTION, MAY BE
004400*                                BLANK
004500     05  TR-CATGRY               PIC X(20).
004600*                                SPEND CATEGORY - BLANK ON INPUT
004700*                                WHEN NOT YET CLASSIFIED UPSTREAM
004800     05  TR-SRCE                 PIC X(10).
004900*                                ORIGIN OF THE TRANSACTION
005000         88  TR-SRCE-MANUAL               VALUE "MANUAL".
005100     05  FILLER                  PIC X(04).
